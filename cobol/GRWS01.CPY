000010*****************************************************************
000020*   GRWS01  -  GRAHAM VALUE ANALYSIS - SHARED CONSTANTS AND     *
000030*              SCRATCH WORK AREAS COPYBOOK                     *
000040*   COPY INTO WORKING-STORAGE SECTION OF GRANALYZ, GRFINRSK     *
000050*   AND GRINDUST.                                               *
000060*-----------------------------------------------------------*
000070* 1994-03-11 RSK  INITIAL VERSION - GRAHAM SCREEN CONSTANTS    *
000080* 1995-07-02 RSK  ADDED RISK-FACTOR CONSTANT BLOCK             *
000090* 1996-01-18 PDM  ADDED INDUSTRY HOT-SCORE CONSTANTS  REQ 4471 *
000100* 1999-11-09 TLC  Y2K - NO DATE FIELDS IN THIS COPYBOOK, NOTED *
000110*                 FOR AUDIT.  NO CHANGE REQUIRED.     REQ 6120 *
000120* 2002-05-20 PDM  ADDED TOP-N HOT-RANK LIMIT AS A CONSTANT     *
000130*                 RATHER THAN A LITERAL.              REQ 7340 *
000140* 2006-08-14 LMR  ADDED THE LIQUIDITY-FACTOR MARKET CAP BREAKS  *
000150*                 FOR GRFINRSK'S REBUILT RISK FACTOR 3 - THESE  *
000160*                 ARE NOT THE SAME FLOOR THE B1 FILTER USES.    *
000170*                 DROPPED THE UNUSED PE/PB/PEG "POINTS" REDEFI- *
000180*                 NITION, NEVER REFERENCED BY ANY PROGRAM, AND  *
000190*                 TOOK COMP-3 OFF THE SCRATCH RATIO FIELDS AND  *
000200*                 THE SCORE-AVG FIELD - THESE ARE WORK VALUES,  *
000210*                 NOT COUNTERS.                       REQ 8142  *
000220*****************************************************************
000230 01  GR-CONSTANTS.
000240     05  GR-AAA-BOND-YIELD         PIC S9V999  VALUE +0.044.
000250     05  GR-MKT-CAP-FLOOR          PIC S9(15)V99
000260                                           VALUE +500000000.00.
000270     05  GR-PE-CEILING             PIC S9(5)V99   VALUE +25.00.
000280     05  GR-PB-CEILING             PIC S9(3)V99   VALUE +3.00.
000290     05  GR-ROE-FLOOR              PIC S9(3)V9(4) VALUE +0.1000.
000300     05  GR-DEBT-CEILING           PIC S9(3)V9(4) VALUE +0.6000.
000310     05  GR-TOP-HOT-LIMIT          PIC 9(4)  COMP  VALUE 10.
000320     05  GR-IND-TABLE-LIMIT        PIC 9(4)  COMP  VALUE 200.
000330     05  GR-TEN-THOUSAND-MM        PIC S9(11)V99
000340                                      VALUE +10000000000.00.
000350     05  GR-LIQ-CAP-FLOOR          PIC S9(15)V99
000360                                      VALUE +1000000000.00.
000370     05  GR-LIQ-CAP-CEILING        PIC S9(15)V99
000380                                      VALUE +5000000000.00.
000390
000400* WORK FIELDS SHARED ACROSS THE GRAHAM PIPELINE PARAGRAPHS.
000410 01  GR-WORK-AREA-1.
000420     05  GR-W1-GROWTH-PCT          PIC S9(5)V9(4).
000430     05  GR-W1-RATIO               PIC S9(7)V9(4).
000440     05  GR-W1-PEG                 PIC S9(5)V9(4).
000450     05  FILLER                    PIC X(10).
000460
000470* SWITCHES
000480 01  GR-SWITCHES.
000490     05  GR-EOF-SW                 PIC X(1)       VALUE 'N'.
000500         88  GR-EOF                                VALUE 'Y'.
000510     05  GR-FILTER-SW              PIC X(1)       VALUE 'N'.
000520         88  GR-FILTER-PASSED                      VALUE 'Y'.
000530         88  GR-FILTER-FAILED                      VALUE 'N'.
000540
000550* COUNTERS AND ACCUMULATORS - CONTROL TOTALS FOR REPORT SECTION 2
000560 01  GR-CONTROL-TOTALS.
000570     05  GR-RECS-READ              PIC 9(7)  COMP.
000580     05  GR-RECS-PASSED            PIC 9(7)  COMP.
000590     05  GR-RECS-FAILED            PIC 9(7)  COMP.
000600     05  GR-CNT-STRONG-BUY         PIC 9(7)  COMP.
000610     05  GR-CNT-BUY                PIC 9(7)  COMP.
000620     05  GR-CNT-CONSIDER           PIC 9(7)  COMP.
000630     05  GR-CNT-AVOID              PIC 9(7)  COMP.
000640     05  GR-CNT-RISK-LOW           PIC 9(7)  COMP.
000650     05  GR-CNT-RISK-MEDIUM        PIC 9(7)  COMP.
000660     05  GR-CNT-RISK-HIGH          PIC 9(7)  COMP.
000670     05  GR-SCORE-SUM              PIC 9(11) COMP.
000680     05  GR-SCORE-AVG              PIC S9(3)V99.
