000010*****************************************************************
000020*   GRANLOUT  -  PER-STOCK ANALYSIS OUTPUT RECORD LAYOUT       *
000030*   ONE RECORD PER EQUITY, WRITTEN TO ANALYSIS-FILE BY         *
000040*   GRANALYZ AFTER THE FILTER, SCORING, RATING AND RISK        *
000050*   PARAGRAPHS HAVE ALL RUN.                                    *
000060*-----------------------------------------------------------*
000070* 1994-03-18 RSK  INITIAL VERSION                               *
000080* 1995-09-02 RSK  ADDED PROFIT/SOLV/GROWTH RATING FIELDS        *
000090*                 TO CARRY THE B6 RESULTS           REQ 3361    *
000100* 1996-01-18 PDM  ADDED RISK-SCORE AND OVERALL-RISK FOR THE     *
000110*                 FOUR-FACTOR RISK ASSESSMENT       REQ 4470    *
000120*****************************************************************
000130 01  ANALYSIS-OUTPUT.
000140     05  ANL-CODE                  PIC X(6).
000150     05  ANL-NAME                  PIC X(20).
000160     05  ANL-PASS-FILTER           PIC X(1).
000170         88  ANL-FILTER-PASSED         VALUE 'Y'.
000180         88  ANL-FILTER-FAILED         VALUE 'N'.
000190     05  ANL-INTRINSIC-VALUE       PIC S9(9)V99
000200                                    SIGN IS LEADING SEPARATE.
000210     05  ANL-CURRENT-PRICE         PIC S9(7)V99
000220                                    SIGN IS LEADING SEPARATE.
000230     05  ANL-SAFETY-MARGIN         PIC S9(3)V99
000240                                    SIGN IS LEADING SEPARATE.
000250     05  ANL-SCORE-FIN-HEALTH      PIC S9(3)
000260                                    SIGN IS LEADING SEPARATE.
000270     05  ANL-SCORE-PROFIT          PIC S9(3)
000280                                    SIGN IS LEADING SEPARATE.
000290     05  ANL-SCORE-VALUATION       PIC S9(3)
000300                                    SIGN IS LEADING SEPARATE.
000310     05  ANL-SCORE-SAFETY          PIC S9(3)
000320                                    SIGN IS LEADING SEPARATE.
000330     05  ANL-GRAHAM-SCORE          PIC S9(3)
000340                                    SIGN IS LEADING SEPARATE.
000350     05  ANL-RECOMMENDATION        PIC X(12).
000360         88  ANL-REC-STRONG-BUY        VALUE 'STRONG-BUY'.
000370         88  ANL-REC-BUY               VALUE 'BUY'.
000380         88  ANL-REC-CONSIDER          VALUE 'CONSIDER'.
000390         88  ANL-REC-AVOID             VALUE 'AVOID'.
000400     05  ANL-RISK-LEVEL            PIC X(6).
000410         88  ANL-RISK-LOW              VALUE 'LOW'.
000420         88  ANL-RISK-MEDIUM           VALUE 'MEDIUM'.
000430         88  ANL-RISK-HIGH             VALUE 'HIGH'.
000440     05  ANL-PROFIT-RATING         PIC X(12).
000450         88  ANL-PROFIT-EXCELLENT      VALUE 'EXCELLENT'.
000460         88  ANL-PROFIT-GOOD           VALUE 'GOOD'.
000470         88  ANL-PROFIT-AVERAGE        VALUE 'AVERAGE'.
000480         88  ANL-PROFIT-POOR           VALUE 'POOR'.
000490     05  ANL-SOLV-RATING           PIC X(12).
000500         88  ANL-SOLV-EXCELLENT        VALUE 'EXCELLENT'.
000510         88  ANL-SOLV-GOOD             VALUE 'GOOD'.
000520         88  ANL-SOLV-AVERAGE          VALUE 'AVERAGE'.
000530         88  ANL-SOLV-POOR             VALUE 'POOR'.
000540     05  ANL-GROWTH-RATING         PIC X(12).
000550         88  ANL-GROWTH-HIGH           VALUE 'HIGH-GROWTH'.
000560         88  ANL-GROWTH-STABLE         VALUE 'STABLE'.
000570         88  ANL-GROWTH-LOW            VALUE 'LOW'.
000580         88  ANL-GROWTH-NEGATIVE       VALUE 'NEGATIVE'.
000590     05  ANL-RISK-SCORE            PIC S9(3)V99
000600                                    SIGN IS LEADING SEPARATE.
000610     05  ANL-OVERALL-RISK          PIC X(6).
000620         88  ANL-OVR-RISK-LOW          VALUE 'LOW'.
000630         88  ANL-OVR-RISK-MEDIUM       VALUE 'MEDIUM'.
000640         88  ANL-OVR-RISK-HIGH         VALUE 'HIGH'.
000650     05  ANL-MARKET                PIC X(2).
000660     05  FILLER                    PIC X(17).
