000010*****************************************************************
000020*   PROGRAM:      GRREPORT                                     *
000030*   DESCRIPTION:  REPORT-LINE FORMATTER FOR THE GRAHAM BATCH.  *
000040*                 CALLED BY GRANALYZ FOR REPORT SECTIONS 1 AND *
000050*                 2 (STOCK DETAIL AND STOCK CONTROL TOTALS) AND*
000060*                 BY GRINDUST FOR SECTION 3 (INDUSTRY DETAIL   *
000070*                 LINES AND THE INDUSTRY SUMMARY LINE).  THE   *
000080*                 CALLER SUPPLIES A ONE-BYTE LINE-TYPE CODE;   *
000090*                 THIS PROGRAM ONLY EDITS AND BUILDS THE PRINT *
000100*                 LINE - THE CALLER OWNS THE ACTUAL WRITE.     *
000110*-----------------------------------------------------------*
000120* CHANGE LOG                                                    *
000130* 1996-01-25 PDM  INITIAL VERSION - DETAIL AND TOTALS LINES     *
000140*                 ONLY                                REQ 4472  *
000150* 1996-02-09 PDM  ADDED INDUSTRY DETAIL AND SUMMARY LINES       *
000160*                                                      REQ 4472 *
000170* 1998-11-30 TLC  Y2K REVIEW - HEADING DATE IS SUPPLIED BY THE  *
000180*                 CALLER AS TEXT, NO INTERNAL DATE LOGIC HERE.  *
000190*                 SIGNED OFF.                          REQ 6125 *
000200* 2004-02-27 LMR  PULLED OUT OF GRANALYZ INTO ITS OWN CALLED    *
000210*                 SUBPROGRAM SO GRINDUST COULD SHARE IT REQ 7800*
000220* 2006-09-05 LMR  ADDED PRICE-CHANGE/TURNOVER TO THE 'I' CALL    *
000230*                 VIA A NEW RECORD-2 VIEW - GRINDUST'S HOT LIST  *
000240*                 WAS SHOWING ONLY RANK/CODE/NAME/CLASS/SCORE.   *
000250*                 ALSO CORRECTED THE LK-REC1-ACCUM FILLER, WHICH *
000260*                 HAD RUN 2 BYTES PAST RECORD-1'S TRUE WIDTH,    *
000270*                 AND TOOK COMP-3 OFF THE SCRATCH PERCENT AND    *
000280*                 AVERAGE FIELDS THROUGHOUT THIS PROGRAM.REQ 8166*
000290* 2006-09-06 LMR  ADDED LINE TYPE 'R' AND 210-WRITE-TOTALS-2-RTN  *
000300*                 - SECTION 2'S RECS READ/PASSED/FAILED AND RISK  *
000310*                 LOW/MED/HIGH COUNTS WERE ON LK-REC1-TOTALS BUT  *
000320*                 NEVER MOVED TO THE PRINT LINE.         REQ 8167 *
000330*****************************************************************
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.     GRREPORT.
000360 AUTHOR.         P D MARTINEZ.
000370 INSTALLATION.   INVESTMENT SYSTEMS GROUP.
000380 DATE-WRITTEN.   01/25/1996.
000390 DATE-COMPILED.  09/06/2006.
000400 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000410
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490 77  WS-CALL-COUNTER                PIC 9(7) COMP.
000500
000510* PER-LINE-TYPE CALL COUNTS, KEPT FOR THE NIGHTLY RUN-STATS
000520* DUMP SO OPERATIONS CAN SEE HOW MANY OF EACH LINE TYPE A RUN
000530* PRODUCED WITHOUT GREPPING THE SPOOL FILE.  2006-09-06 LMR -
000540* ADDED WS-CNT-TOTALS2-LINES FOR THE NEW 'R' (SECTION 2 READ/
000550* RISK COUNTS) LINE TYPE.                              REQ 8167
000560 01  WS-LINE-TYPE-COUNTS.
000570     05  WS-CNT-DETAIL-LINES        PIC 9(7) COMP.
000580     05  WS-CNT-TOTALS-LINES        PIC 9(7) COMP.
000590     05  WS-CNT-TOTALS2-LINES       PIC 9(7) COMP.
000600     05  WS-CNT-INDUSTRY-LINES      PIC 9(7) COMP.
000610     05  WS-CNT-SUMMARY-LINES       PIC 9(7) COMP.
000620     05  FILLER                     PIC X(4).
000630
000640* REDEFINITION 1 OF 3 - THE FIVE COUNTS VIEWED AS A TABLE FOR
000650* THE RUN-STATS DUMP LOOP.
000660 01  WS-LINE-TYPE-COUNT-TABLE REDEFINES WS-LINE-TYPE-COUNTS.
000670     05  WS-LTC-ENTRY OCCURS 5 TIMES PIC 9(7) COMP.
000680     05  FILLER                     PIC X(4).
000690
000700 01  WS-LINE-TYPE-SW                PIC X(1).
000710     88  WS-LINE-IS-DETAIL              VALUE 'D'.
000720     88  WS-LINE-IS-TOTALS              VALUE 'T'.
000730     88  WS-LINE-IS-TOTALS-2            VALUE 'R'.
000740     88  WS-LINE-IS-INDUSTRY            VALUE 'I'.
000750     88  WS-LINE-IS-SUMMARY             VALUE 'S'.
000760
000770* REDEFINITION 2 OF 3 - NUMERIC VIEW OF THE LINE-TYPE SWITCH,
000780* KEPT FOR THE SAME RUN-STATS DUMP.
000790 01  WS-LINE-TYPE-SW-NUM REDEFINES WS-LINE-TYPE-SW.
000800     05  WS-LINE-TYPE-NUM           PIC 9(1).
000810
000820* SCRATCH EDIT FIELD FOR THE RECOMMENDATION PERCENT-OF-TOTAL
000830* LINE (NOT PRINTED TODAY, KEPT FOR THE AD-HOC PERCENT REPORT
000840* THE ANALYSTS ASK FOR A FEW TIMES A YEAR).
000850 01  WS-PERCENT-WORK-AREA.
000860* 2006-09-05 LMR - TOOK COMP-3 OFF THESE TWO, THEY ARE SCRATCH
000870* CALCULATION VALUES RECOMPUTED EACH TIME, NOT COUNTERS.
000880*                                                      REQ 8166
000890     05  WS-PCT-BASIS              PIC S9(7)V99.
000900     05  WS-PCT-RESULT             PIC S9(3)V99.
000910     05  FILLER                    PIC X(4).
000920
000930* REDEFINITION 3 OF 3 - ALTERNATE VIEW OF THE PERCENT WORK
000940* AREA USED WHEN THE RESULT IS DUMPED TO THE AUDIT LOG.
000950 01  WS-PERCENT-WORK-RAW REDEFINES WS-PERCENT-WORK-AREA.
000960     05  FILLER                    PIC X(18).
000970
000980 LINKAGE SECTION.
000990 01  LK-LINE-TYPE                   PIC X(1).
001000
001010* RECORD-1 - OVERLAID WITH THE EXACT SHAPE OF WHICHEVER RECORD
001020* THE CALLER IS PASSING FOR THE CURRENT LINE TYPE.  THE WIDTH
001030* IS SIZED TO THE LARGEST OF THE THREE (ANALYSIS-OUTPUT).
001040 01  LK-RECORD-1                    PIC X(160).
001050
001060 01  LK-REC1-STOCK REDEFINES LK-RECORD-1.
001070     05  LK-STK-CODE                PIC X(6).
001080     05  LK-STK-NAME                PIC X(20).
001090     05  LK-STK-PASS-FILTER         PIC X(1).
001100     05  LK-STK-INTRINSIC-VALUE     PIC S9(9)V99
001110                                    SIGN IS LEADING SEPARATE.
001120     05  LK-STK-CURRENT-PRICE       PIC S9(7)V99
001130                                    SIGN IS LEADING SEPARATE.
001140     05  LK-STK-SAFETY-MARGIN       PIC S9(3)V99
001150                                    SIGN IS LEADING SEPARATE.
001160     05  LK-STK-SCORE-FIN-HEALTH    PIC S9(3)
001170                                    SIGN IS LEADING SEPARATE.
001180     05  LK-STK-SCORE-PROFIT        PIC S9(3)
001190                                    SIGN IS LEADING SEPARATE.
001200     05  LK-STK-SCORE-VALUATION     PIC S9(3)
001210                                    SIGN IS LEADING SEPARATE.
001220     05  LK-STK-SCORE-SAFETY        PIC S9(3)
001230                                    SIGN IS LEADING SEPARATE.
001240     05  LK-STK-GRAHAM-SCORE        PIC S9(3)
001250                                    SIGN IS LEADING SEPARATE.
001260     05  LK-STK-RECOMMENDATION      PIC X(12).
001270     05  LK-STK-RISK-LEVEL          PIC X(6).
001280     05  LK-STK-PROFIT-RATING       PIC X(12).
001290     05  LK-STK-SOLV-RATING         PIC X(12).
001300     05  LK-STK-GROWTH-RATING       PIC X(12).
001310     05  LK-STK-RISK-SCORE          PIC S9(3)V99
001320                                    SIGN IS LEADING SEPARATE.
001330     05  LK-STK-OVERALL-RISK        PIC X(6).
001340     05  LK-STK-MARKET              PIC X(2).
001350     05  FILLER                     PIC X(17).
001360
001370 01  LK-REC1-TOTALS REDEFINES LK-RECORD-1.
001380     05  LK-TOT-RECS-READ           PIC 9(7)  COMP.
001390     05  LK-TOT-RECS-PASSED         PIC 9(7)  COMP.
001400     05  LK-TOT-RECS-FAILED         PIC 9(7)  COMP.
001410     05  LK-TOT-CNT-STRONG-BUY      PIC 9(7)  COMP.
001420     05  LK-TOT-CNT-BUY             PIC 9(7)  COMP.
001430     05  LK-TOT-CNT-CONSIDER        PIC 9(7)  COMP.
001440     05  LK-TOT-CNT-AVOID           PIC 9(7)  COMP.
001450     05  LK-TOT-CNT-RISK-LOW        PIC 9(7)  COMP.
001460     05  LK-TOT-CNT-RISK-MEDIUM     PIC 9(7)  COMP.
001470     05  LK-TOT-CNT-RISK-HIGH       PIC 9(7)  COMP.
001480     05  LK-TOT-SCORE-SUM           PIC 9(11) COMP.
001490     05  LK-TOT-SCORE-AVG           PIC S9(3)V99.
001500     05  FILLER                     PIC X(93).
001510
001520 01  LK-REC1-INDUSTRY REDEFINES LK-RECORD-1.
001530     05  LK-INDO-CODE               PIC X(10).
001540     05  LK-INDO-NAME               PIC X(20).
001550     05  LK-INDO-VALUATION-CLASS    PIC X(12).
001560     05  LK-INDO-HOT-SCORE          PIC S9(7)V9(4)
001570                                    SIGN IS LEADING SEPARATE.
001580     05  LK-INDO-HOT-RANK           PIC 9(4).
001590     05  FILLER                     PIC X(101).
001600
001610* THE 'S' (INDUSTRY SUMMARY) CALL PASSES THE MARKET-WIDE
001620* AVERAGES IN THE RECORD-1 SLOT AND THE CLASSIFICATION COUNTS
001630* IN THE RECORD-2 SLOT.
001640* 2006-09-05 LMR - PE-SUM/PB-SUM MIRROR THE RUNNING ACCUMULATORS
001650* IN GRINDUST SO THEY STAY COMP; THE TWO AVERAGES ARE DERIVED
001660* VALUES AND CAME OFF COMP-3 ONTO DISPLAY.  FILLER CORRECTED TO
001670* BRING THE GROUP BACK TO THE TRUE 160-BYTE WIDTH OF RECORD-1.
001680*                                                      REQ 8166
001690 01  LK-REC1-ACCUM REDEFINES LK-RECORD-1.
001700     05  LK-ACC-PE-SUM              PIC S9(9)V99  COMP.
001710     05  LK-ACC-PB-SUM              PIC S9(9)V99  COMP.
001720     05  LK-ACC-AVG-PE              PIC S9(5)V99.
001730     05  LK-ACC-AVG-PB              PIC S9(5)V99.
001740     05  FILLER                     PIC X(130).
001750
001760* RECORD-2 - ONLY USED BY THE INDUSTRY SUMMARY LINE ('S');
001770* CARRIES SPACES FOR EVERY OTHER LINE TYPE.
001780 01  LK-RECORD-2                    PIC X(80).
001790
001800 01  LK-REC2-CLASS-COUNTS REDEFINES LK-RECORD-2.
001810     05  LK-CLS-CNT-UNDER           PIC 9(5) COMP.
001820     05  LK-CLS-CNT-OVER            PIC 9(5) COMP.
001830     05  LK-CLS-CNT-FAIR            PIC 9(5) COMP.
001840     05  LK-CLS-CNT-NOPE            PIC 9(5) COMP.
001850     05  FILLER                     PIC X(68).
001860
001870* 2006-09-05 LMR - THE 'I' (INDUSTRY DETAIL) CALL NOW USES
001880* RECORD-2 TO CARRY THE PRICE-CHANGE AND TURNOVER FIGURES THAT
001890* DON'T LIVE ON INDUSTRY-OUTPUT BUT BELONG ON THE HOT LIST LINE.
001900*                                                      REQ 8166
001910 01  LK-REC2-INDUSTRY-EXTRA REDEFINES LK-RECORD-2.
001920     05  LK-INDX-PRICE-CHANGE       PIC S9(3)V99
001930                                    SIGN IS LEADING SEPARATE.
001940     05  LK-INDX-TURNOVER           PIC S9(15)V99
001950                                    SIGN IS LEADING SEPARATE.
001960     05  FILLER                     PIC X(56).
001970
001980     COPY GRPRTLIN.
001990
002000 PROCEDURE DIVISION USING LK-LINE-TYPE LK-RECORD-1 LK-RECORD-2
002010                           PRINT-LINE-REC.
002020*-----------------------------------------------------------
002030 000-MAIN-RTN.
002040     ADD 1 TO WS-CALL-COUNTER
002050     MOVE LK-LINE-TYPE TO WS-LINE-TYPE-SW
002060     MOVE SPACES       TO PRINT-LINE-REC
002070     EVALUATE TRUE
002080         WHEN WS-LINE-IS-DETAIL
002090             ADD 1 TO WS-CNT-DETAIL-LINES
002100             PERFORM 100-WRITE-DETAIL-RTN
002110         WHEN WS-LINE-IS-TOTALS
002120             ADD 1 TO WS-CNT-TOTALS-LINES
002130             PERFORM 200-WRITE-TOTALS-RTN
002140         WHEN WS-LINE-IS-TOTALS-2
002150             ADD 1 TO WS-CNT-TOTALS2-LINES
002160             PERFORM 210-WRITE-TOTALS-2-RTN
002170         WHEN WS-LINE-IS-INDUSTRY
002180             ADD 1 TO WS-CNT-INDUSTRY-LINES
002190             PERFORM 300-WRITE-INDUSTRY-RTN
002200         WHEN WS-LINE-IS-SUMMARY
002210             ADD 1 TO WS-CNT-SUMMARY-LINES
002220             PERFORM 400-WRITE-SUMMARY-RTN
002230     END-EVALUATE
002240     GOBACK
002250     .
002260
002270*-----------------------------------------------------------
002280*  REPORT SECTION 1 - ONE DETAIL LINE PER STOCK.
002290*-----------------------------------------------------------
002300 100-WRITE-DETAIL-RTN.
002310     MOVE LK-STK-CODE             TO PSD-CODE
002320     MOVE LK-STK-NAME             TO PSD-NAME
002330     MOVE LK-STK-MARKET           TO PSD-MARKET
002340     MOVE LK-STK-PASS-FILTER      TO PSD-PASS-FILTER
002350     MOVE LK-STK-INTRINSIC-VALUE  TO PSD-INTRINSIC-VALUE
002360     MOVE LK-STK-CURRENT-PRICE    TO PSD-CURRENT-PRICE
002370     MOVE LK-STK-SAFETY-MARGIN    TO PSD-SAFETY-MARGIN
002380     MOVE LK-STK-GRAHAM-SCORE     TO PSD-GRAHAM-SCORE
002390     MOVE LK-STK-RECOMMENDATION   TO PSD-RECOMMENDATION
002400     MOVE LK-STK-RISK-LEVEL       TO PSD-RISK-LEVEL
002410     MOVE LK-STK-PROFIT-RATING    TO PSD-PROFIT-RATING
002420     MOVE LK-STK-SOLV-RATING      TO PSD-SOLV-RATING
002430     MOVE LK-STK-GROWTH-RATING    TO PSD-GROWTH-RATING
002440     MOVE LK-STK-RISK-SCORE       TO PSD-RISK-SCORE
002450     .
002460 100-EXIT.
002470     EXIT.
002480
002490*-----------------------------------------------------------
002500*  REPORT SECTION 2 - STOCK CONTROL TOTALS LINE 1, THE
002510*  PER-RECOMMENDATION COUNTS AND AVERAGE SCORE.
002520*-----------------------------------------------------------
002530 200-WRITE-TOTALS-RTN.
002540     MOVE 'STOCK SCREEN CONTROL TOTALS - SB/BUY/CONS/AVOID'
002550                                   TO PST-LABEL
002560     MOVE LK-TOT-CNT-STRONG-BUY    TO PST-COUNT-1
002570     MOVE LK-TOT-CNT-BUY           TO PST-COUNT-2
002580     MOVE LK-TOT-CNT-CONSIDER      TO PST-COUNT-3
002590     MOVE LK-TOT-CNT-AVOID         TO PST-COUNT-4
002600     MOVE LK-TOT-SCORE-AVG         TO PST-AVG-SCORE
002610     .
002620 200-EXIT.
002630     EXIT.
002640
002650*-----------------------------------------------------------
002660*  REPORT SECTION 2 - STOCK CONTROL TOTALS LINE 2, ADDED
002670*  2006-09-06 LMR - THE RECORDS READ/PASSED/FAILED AND RISK-
002680*  LEVEL COUNTS WERE ACCUMULATED IN GR-CONTROL-TOTALS AND
002690*  DECLARED ON LK-REC1-TOTALS ALL ALONG BUT NEVER REACHED THE
002700*  PRINTED REPORT.  GIVEN THE SAME TREATMENT AS REPORT SECTION
002710*  3'S SUMMARY/DETAIL SPLIT - A SECOND CARD RATHER THAN
002720*  CROWDING LINE 1.                                    REQ 8167
002730*-----------------------------------------------------------
002740 210-WRITE-TOTALS-2-RTN.
002750     MOVE 'RECORDS READ/PASSED/FAILED, RISK LOW/MED/HIGH'
002760                                   TO PST2-LABEL
002770     MOVE LK-TOT-RECS-READ         TO PST2-RECS-READ
002780     MOVE LK-TOT-RECS-PASSED       TO PST2-RECS-PASSED
002790     MOVE LK-TOT-RECS-FAILED       TO PST2-RECS-FAILED
002800     MOVE LK-TOT-CNT-RISK-LOW      TO PST2-CNT-RISK-LOW
002810     MOVE LK-TOT-CNT-RISK-MEDIUM   TO PST2-CNT-RISK-MEDIUM
002820     MOVE LK-TOT-CNT-RISK-HIGH     TO PST2-CNT-RISK-HIGH
002830     .
002840 210-EXIT.
002850     EXIT.
002860
002870*-----------------------------------------------------------
002880*  REPORT SECTION 3 - ONE INDUSTRY DETAIL LINE.
002890*-----------------------------------------------------------
002900 300-WRITE-INDUSTRY-RTN.
002910     MOVE LK-INDO-CODE             TO PID-CODE
002920     MOVE LK-INDO-NAME             TO PID-NAME
002930     MOVE LK-INDO-VALUATION-CLASS  TO PID-VALUATION-CLASS
002940     MOVE LK-INDX-PRICE-CHANGE     TO PID-PRICE-CHANGE
002950     MOVE LK-INDX-TURNOVER         TO PID-TURNOVER
002960     MOVE LK-INDO-HOT-SCORE        TO PID-HOT-SCORE
002970     MOVE LK-INDO-HOT-RANK         TO PID-HOT-RANK
002980     .
002990 300-EXIT.
003000     EXIT.
003010
003020*-----------------------------------------------------------
003030*  REPORT SECTION 3 - INDUSTRY SUMMARY LINE (MARKET-WIDE
003040*  AVERAGE PE/PB AND THE FOUR CLASSIFICATION COUNTS).
003050*-----------------------------------------------------------
003060 400-WRITE-SUMMARY-RTN.
003070     MOVE 'MARKET-WIDE AVERAGES AND CLASS COUNTS'
003080                                   TO PIS-LABEL
003090     MOVE LK-ACC-AVG-PE            TO PIS-AVG-PE
003100     MOVE LK-ACC-AVG-PB            TO PIS-AVG-PB
003110     MOVE LK-CLS-CNT-UNDER         TO PIS-CNT-UNDER
003120     MOVE LK-CLS-CNT-OVER          TO PIS-CNT-OVER
003130     MOVE LK-CLS-CNT-FAIR          TO PIS-CNT-FAIR
003140     MOVE LK-CLS-CNT-NOPE          TO PIS-CNT-NOPE
003150     .
003160 400-EXIT.
003170     EXIT.
003180
003190 END PROGRAM GRREPORT.
