000010*****************************************************************
000020*   GRPRTLIN  -  PRINTED REPORT LINE LAYOUTS (REPORT-FILE)     *
000030*   ONE 132-BYTE PRINT RECORD, REDEFINED BY LINE TYPE.  USED   *
000040*   BY GRREPORT TO FORMAT SECTIONS 1-3 OF THE BATCH REPORT.    *
000050*-----------------------------------------------------------*
000060* 1996-01-25 PDM  INITIAL VERSION - DETAIL AND TOTALS LINES     *
000070* 1996-02-09 PDM  ADDED INDUSTRY SUMMARY AND HOT-LIST LINES     *
000080*                                                    REQ 4472   *
000090* 2006-09-05 LMR  ADDED PRICE-CHANGE/TURNOVER TO THE INDUSTRY   *
000100*                 DETAIL LINE AND FIXED ITS OVERFLOW PAST THE   *
000110*                 132-BYTE PRINT RECORD.             REQ 8166   *
000120* 2006-09-06 LMR  FIXED A SECOND PRE-EXISTING OVERFLOW, THIS     *
000130*                 TIME IN PRT-STOCK-TOTALS, AND ADDED A SECOND   *
000140*                 STOCK-TOTALS CARD (PRT-STOCK-TOTALS-2) SO      *
000150*                 RECORDS READ/PASSED/FAILED AND THE RISK-LEVEL  *
000160*                 COUNTS REACH THE PRINTED REPORT.    REQ 8167   *
000170* 2006-09-07 LMR  THE REQ 8166/8167 OVERFLOW SWEEP MISSED TWO     *
000180*                 GROUPS - PRT-STOCK-DETAIL (11 BYTES OVER, THE  *
000190*                 MOST-USED LINE IN THE REPORT) AND PRT-INDUSTRY-*
000200*                 SUMMARY (17 BYTES OVER).  BOTH CORRECTED TO    *
000210*                 THE TRUE 132-BYTE WIDTH.              REQ 8201 *
000220*****************************************************************
000230 01  PRINT-LINE-REC                PIC X(132).
000240
000250* LINE TYPE 1 - STOCK DETAIL (REPORT SECTION 1)
000260* 2006-09-07 LMR - THE MOST-USED LINE IN THE WHOLE REPORT AND
000270* THE ONE PLACE THE REQ 8166/8167 OVERFLOW SWEEP MISSED - THIS
000280* GROUP RAN 11 BYTES PAST THE 132-BYTE PRINT RECORD ON EVERY
000290* STOCK DETAIL LINE.  TRAILING FILLER CUT FROM 15 TO 4.
000300*                                                      REQ 8201
000310 01  PRT-STOCK-DETAIL REDEFINES PRINT-LINE-REC.
000320     05  PSD-CODE                  PIC X(6).
000330     05  FILLER                    PIC X(1).
000340     05  PSD-NAME                  PIC X(16).
000350     05  FILLER                    PIC X(1).
000360     05  PSD-MARKET                PIC X(2).
000370     05  FILLER                    PIC X(1).
000380     05  PSD-PASS-FILTER           PIC X(1).
000390     05  FILLER                    PIC X(1).
000400     05  PSD-INTRINSIC-VALUE       PIC Z(7)9.99.
000410     05  FILLER                    PIC X(1).
000420     05  PSD-CURRENT-PRICE         PIC Z(5)9.99.
000430     05  FILLER                    PIC X(1).
000440     05  PSD-SAFETY-MARGIN         PIC -(3)9.99.
000450     05  FILLER                    PIC X(1).
000460     05  PSD-GRAHAM-SCORE          PIC ZZ9.
000470     05  FILLER                    PIC X(1).
000480     05  PSD-RECOMMENDATION        PIC X(12).
000490     05  FILLER                    PIC X(1).
000500     05  PSD-RISK-LEVEL            PIC X(6).
000510     05  FILLER                    PIC X(1).
000520     05  PSD-PROFIT-RATING         PIC X(12).
000530     05  FILLER                    PIC X(1).
000540     05  PSD-SOLV-RATING           PIC X(12).
000550     05  FILLER                    PIC X(1).
000560     05  PSD-GROWTH-RATING         PIC X(12).
000570     05  FILLER                    PIC X(1).
000580     05  PSD-RISK-SCORE            PIC ZZ9.99.
000590     05  FILLER                    PIC X(4).
000600
000610* LINE TYPE 2 - STOCK CONTROL TOTALS, CARD 1 OF 2: PER-
000620* RECOMMENDATION COUNTS AND THE AVERAGE SCORE (SECTION 2).
000630* 2006-09-06 LMR - FILLER WAS 62, RUNNING THE GROUP 20 BYTES
000640* PAST THE END OF THE 132-BYTE PRINT RECORD.  CORRECTED TO 42.
000650*                                                      REQ 8167
000660 01  PRT-STOCK-TOTALS REDEFINES PRINT-LINE-REC.
000670     05  PST-LABEL                 PIC X(40).
000680     05  PST-COUNT-1               PIC Z,ZZZ,ZZ9.
000690     05  FILLER                    PIC X(2).
000700     05  PST-COUNT-2               PIC Z,ZZZ,ZZ9.
000710     05  FILLER                    PIC X(2).
000720     05  PST-COUNT-3               PIC Z,ZZZ,ZZ9.
000730     05  FILLER                    PIC X(2).
000740     05  PST-COUNT-4               PIC Z,ZZZ,ZZ9.
000750     05  FILLER                    PIC X(2).
000760     05  PST-AVG-SCORE             PIC ZZ9.99.
000770     05  FILLER                    PIC X(42).
000780
000790* LINE TYPE 2, CARD 2 OF 2 - ADDED 2006-09-06 LMR SO SECTION 2
000800* CAN CARRY RECORDS READ/PASSED/FAILED AND THE THREE RISK-LEVEL
000810* COUNTS, WHICH WERE ACCUMULATED AND EVEN DECLARED IN THE
000820* GRREPORT LINKAGE BUT NEVER REACHED A PRINT LINE.     REQ 8167
000830 01  PRT-STOCK-TOTALS-2 REDEFINES PRINT-LINE-REC.
000840     05  PST2-LABEL                PIC X(40).
000850     05  PST2-RECS-READ            PIC Z,ZZZ,ZZ9.
000860     05  FILLER                    PIC X(2).
000870     05  PST2-RECS-PASSED          PIC Z,ZZZ,ZZ9.
000880     05  FILLER                    PIC X(2).
000890     05  PST2-RECS-FAILED          PIC Z,ZZZ,ZZ9.
000900     05  FILLER                    PIC X(2).
000910     05  PST2-CNT-RISK-LOW         PIC Z,ZZZ,ZZ9.
000920     05  FILLER                    PIC X(2).
000930     05  PST2-CNT-RISK-MEDIUM      PIC Z,ZZZ,ZZ9.
000940     05  FILLER                    PIC X(2).
000950     05  PST2-CNT-RISK-HIGH        PIC Z,ZZZ,ZZ9.
000960     05  FILLER                    PIC X(28).
000970
000980* LINE TYPE 3 - INDUSTRY SUMMARY (REPORT SECTION 3)
000990* 2006-09-07 LMR - SAME OVERFLOW CLASS AS THE STOCK DETAIL LINE
001000* ABOVE - THIS GROUP RAN 17 BYTES PAST THE 132-BYTE PRINT
001010* RECORD.  TRAILING FILLER CUT FROM 77 TO 60.         REQ 8201
001020 01  PRT-INDUSTRY-SUMMARY REDEFINES PRINT-LINE-REC.
001030     05  PIS-LABEL                 PIC X(30).
001040     05  PIS-AVG-PE                PIC ZZ9.99.
001050     05  FILLER                    PIC X(2).
001060     05  PIS-AVG-PB                PIC ZZ9.99.
001070     05  FILLER                    PIC X(2).
001080     05  PIS-CNT-UNDER             PIC Z,ZZ9.
001090     05  FILLER                    PIC X(2).
001100     05  PIS-CNT-OVER              PIC Z,ZZ9.
001110     05  FILLER                    PIC X(2).
001120     05  PIS-CNT-FAIR              PIC Z,ZZ9.
001130     05  FILLER                    PIC X(2).
001140     05  PIS-CNT-NOPE              PIC Z,ZZ9.
001150     05  FILLER                    PIC X(60).
001160
001170* LINE TYPE 4 - INDUSTRY DETAIL LINE, ONE PER INDUSTRY (SECT 3)
001180* 2006-09-05 LMR - ADDED PID-PRICE-CHANGE AND PID-TURNOVER SO
001190* THE HOT LIST CARRIES THE SAME COLUMNS AS REPORT SECTION 3 -
001200* RANK/CODE/NAME/PRICE CHANGE/TURNOVER/HOT SCORE.  THIS ALSO
001210* FIXED A LONG-STANDING OVERFLOW - THE OLD LAYOUT RAN 5 BYTES
001220* PAST THE END OF PRINT-LINE-REC.                   REQ 8166
001230 01  PRT-INDUSTRY-DETAIL REDEFINES PRINT-LINE-REC.
001240     05  PID-CODE                  PIC X(10).
001250     05  FILLER                    PIC X(1).
001260     05  PID-NAME                  PIC X(20).
001270     05  FILLER                    PIC X(1).
001280     05  PID-VALUATION-CLASS       PIC X(12).
001290     05  FILLER                    PIC X(1).
001300     05  PID-PRICE-CHANGE          PIC -(3)9.99.
001310     05  FILLER                    PIC X(1).
001320     05  PID-TURNOVER              PIC Z(13)9.
001330     05  FILLER                    PIC X(1).
001340     05  PID-HOT-SCORE             PIC -(5)9.9999.
001350     05  FILLER                    PIC X(2).
001360     05  PID-HOT-RANK              PIC Z9.
001370     05  FILLER                    PIC X(49).
001380
001390* HEADING / BLANK LINES
001400 01  PRT-HEADING-1 REDEFINES PRINT-LINE-REC.
001410     05  PH1-TITLE                 PIC X(60).
001420     05  PH1-DATE                  PIC X(10).
001430     05  FILLER                    PIC X(62).
001440
001450 01  PRT-BLANK-LINE REDEFINES PRINT-LINE-REC.
001460     05  FILLER                    PIC X(132).
