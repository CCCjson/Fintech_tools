000010*****************************************************************
000020*   GRSTOCK  -  STOCK MASTER / METRICS INPUT RECORD LAYOUT     *
000030*   ONE RECORD PER EQUITY, READ FROM STOCK-FILE BY GRANALYZ.   *
000040*   ZONED DISPLAY THROUGHOUT, SIGN LEADING SEPARATE, SO THE    *
000050*   FEED REMAINS PORTABLE OFF THE MAINFRAME.                   *
000060*-----------------------------------------------------------*
000070* 1994-03-11 RSK  INITIAL VERSION - 14 METRIC FIELDS           *
000080* 1995-09-02 RSK  ADDED CASH-FLOW AND MARKET-CAP FIELDS        *
000090*                 FOR THE FINANCIAL-HEALTH SCREEN  REQ 3360    *
000100* 1997-02-14 PDM  ADDED TURNOVER-RATE AND AMPLITUDE FOR THE    *
000110*                 VOLATILITY RISK FACTOR            REQ 5012   *
000120*****************************************************************
000130 01  STOCK-INPUT.
000140     05  STK-CODE                  PIC X(6).
000150     05  STK-NAME                  PIC X(20).
000160     05  STK-CURRENT-PRICE         PIC S9(7)V99
000170                                    SIGN IS LEADING SEPARATE.
000180     05  STK-EPS                   PIC S9(5)V9(4)
000190                                    SIGN IS LEADING SEPARATE.
000200     05  STK-BVPS                  PIC S9(5)V9(4)
000210                                    SIGN IS LEADING SEPARATE.
000220     05  STK-PE-RATIO              PIC S9(5)V99
000230                                    SIGN IS LEADING SEPARATE.
000240     05  STK-PB-RATIO              PIC S9(3)V99
000250                                    SIGN IS LEADING SEPARATE.
000260     05  STK-ROE                   PIC S9(3)V9(4)
000270                                    SIGN IS LEADING SEPARATE.
000280     05  STK-ROA                   PIC S9(3)V9(4)
000290                                    SIGN IS LEADING SEPARATE.
000300     05  STK-NET-MARGIN            PIC S9(3)V9(4)
000310                                    SIGN IS LEADING SEPARATE.
000320     05  STK-GROSS-MARGIN          PIC S9(3)V9(4)
000330                                    SIGN IS LEADING SEPARATE.
000340     05  STK-DEBT-RATIO            PIC S9(3)V9(4)
000350                                    SIGN IS LEADING SEPARATE.
000360     05  STK-CURRENT-RATIO         PIC S9(3)V99
000370                                    SIGN IS LEADING SEPARATE.
000380     05  STK-QUICK-RATIO           PIC S9(3)V99
000390                                    SIGN IS LEADING SEPARATE.
000400     05  STK-REVENUE-YOY           PIC S9(3)V9(4)
000410                                    SIGN IS LEADING SEPARATE.
000420     05  STK-NET-PROFIT-YOY        PIC S9(3)V9(4)
000430                                    SIGN IS LEADING SEPARATE.
000440     05  STK-NET-PROFIT            PIC S9(13)V99
000450                                    SIGN IS LEADING SEPARATE.
000460     05  STK-OPER-CASH-FLOW        PIC S9(13)V99
000470                                    SIGN IS LEADING SEPARATE.
000480     05  STK-TOTAL-MKT-CAP         PIC S9(15)V99
000490                                    SIGN IS LEADING SEPARATE.
000500     05  STK-CIRC-MKT-CAP          PIC S9(15)V99
000510                                    SIGN IS LEADING SEPARATE.
000520     05  STK-TURNOVER-RATE         PIC S9(3)V99
000530                                    SIGN IS LEADING SEPARATE.
000540     05  STK-AMPLITUDE             PIC S9(3)V99
000550                                    SIGN IS LEADING SEPARATE.
000560     05  FILLER                    PIC X(22).
