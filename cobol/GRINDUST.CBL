000010*****************************************************************
000020*   PROGRAM:      GRINDUST                                     *
000030*   DESCRIPTION:  INDUSTRY-LEVEL VALUATION BATCH.  LOADS THE   *
000040*                 ENTIRE INDUSTRY-FILE INTO A WORK TABLE, TAKES*
000050*                 A FIRST PASS TO COMPUTE MARKET-WIDE AVERAGE  *
000060*                 PE AND PB, THEN A SECOND PASS TO CLASSIFY    *
000070*                 EACH INDUSTRY AGAINST THOSE AVERAGES AND     *
000080*                 COMPUTE ITS HOT SCORE.  THE TEN HIGHEST HOT  *
000090*                 SCORES ARE RANKED 1-10; EVERYTHING ELSE GETS *
000100*                 RANK ZERO.  WRITES INDOUT-FILE AND CALLS     *
000110*                 GRREPORT FOR REPORT SECTION 3.               *
000120*-----------------------------------------------------------*
000130* CHANGE LOG                                                    *
000140* 1996-01-25 PDM  INITIAL VERSION - CLASSIFICATION ONLY, NO     *
000150*                 HOT SCORE                           REQ 4471  *
000160* 1996-02-09 PDM  ADDED HOT SCORE AND TOP-10 RANKING    REQ 4472*
000170* 1998-11-30 TLC  Y2K REVIEW - NO DATE FIELDS PRESENT, NO       *
000180*                 CHANGE REQUIRED.  SIGNED OFF.        REQ 6124 *
000190* 2002-05-20 PDM  RAISED THE WORK TABLE LIMIT FROM 100 TO 200   *
000200*                 INDUSTRIES TO MATCH THE EXPANDED FEED REQ 7340*
000210* 2006-09-05 LMR  AUDIT FOUND 505-CLASSIFY-ONE-ENTRY-RTN WAS     *
000220*                 GATING ON PE AND PB BOTH - RULE B8 IS PE ONLY, *
000230*                 AGAINST THE MARKET AVERAGE PE +/-20%.  REWROTE *
000240*                 THE PARAGRAPH TO THE SINGLE-FACTOR BAND AND    *
000250*                 ADDED WS-PE-BAND-AREA TO HOLD THE TWO CUTOFFS. *
000260*                 ALSO CARRIED PRICE-CHANGE AND TURNOVER THROUGH *
000270*                 TO THE HOT LIST PRINT LINE VIA A NEW RECORD-2  *
000280*                 PAYLOAD ON THE GRREPORT CALL.         REQ 8166 *
000290* 2006-09-06 LMR  700/710 WERE PRINTING THE SECTION 3 HOT LIST    *
000300*                 FOR EVERY LOADED INDUSTRY, NOT JUST THE TOP 10. *
000310*                 SPLIT THE PASS: 700/710 NOW ONLY WRITE INDOUT-  *
000320*                 FILE; NEW 810/820 PRINT THE HOT LIST IN RANK    *
000330*                 ORDER OFF A NEW WS-HOT-RANK-TABLE CROSS-        *
000340*                 REFERENCE BUILT BY 610.               REQ 8167 *
000350*****************************************************************
000360 IDENTIFICATION DIVISION.
000370 PROGRAM-ID.     GRINDUST.
000380 AUTHOR.         P D MARTINEZ.
000390 INSTALLATION.   INVESTMENT SYSTEMS GROUP.
000400 DATE-WRITTEN.   01/25/1996.
000410 DATE-COMPILED.  09/06/2006.
000420 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000430
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT INDUSTRY-FILE ASSIGN TO INDIN
000520            FILE STATUS IS WS-INDUSTRY-FILE-STATUS.
000530     SELECT INDOUT-FILE   ASSIGN TO INDOUT
000540            FILE STATUS IS WS-INDOUT-FILE-STATUS.
000550     SELECT REPORT-FILE   ASSIGN TO GRRPT
000560            FILE STATUS IS WS-REPORT-FILE-STATUS.
000570
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  INDUSTRY-FILE
000610     RECORDING MODE IS F.
000620     COPY GRINDIN.
000630
000640 FD  INDOUT-FILE
000650     RECORDING MODE IS F.
000660     COPY GRINDOUT.
000670
000680 FD  REPORT-FILE
000690     RECORDING MODE IS F.
000700     COPY GRPRTLIN.
000710
000720 WORKING-STORAGE SECTION.
000730     COPY GRWS01.
000740
000750 01  WS-FILE-STATUSES.
000760     05  WS-INDUSTRY-FILE-STATUS   PIC X(2).
000770         88  WS-INDUSTRY-OK            VALUE '00'.
000780     05  WS-INDOUT-FILE-STATUS     PIC X(2).
000790     05  WS-REPORT-FILE-STATUS     PIC X(2).
000800
000810 01  WS-MISC-COUNTERS.
000820     05  WS-TABLE-COUNT            PIC 9(4) COMP.
000830     05  WS-SUB-1                  PIC 9(4) COMP.
000840     05  WS-SUB-2                  PIC 9(4) COMP.
000850     05  WS-RANK-COUNTER           PIC 9(4) COMP.
000860     05  WS-PE-POSITIVE-COUNT      PIC 9(7) COMP.
000870     05  FILLER                    PIC X(4).
000880
000890 01  WS-ACCUM-AREA.
000900     05  WS-PE-SUM                 PIC S9(9)V99  COMP.
000910     05  WS-PB-SUM                 PIC S9(9)V99  COMP.
000920     05  WS-AVG-PE                 PIC S9(5)V99.
000930     05  WS-AVG-PB                 PIC S9(5)V99.
000940     05  FILLER                    PIC X(8).
000950
000960* AUDIT VIEW OF THE ACCUMULATOR AREA - THE TWO RUNNING-SUM
000970* FIELDS ONLY, PICKED UP BY THE QUARTER-END RECONCILIATION
000980* JOB WHEN IT SPOT-CHECKS THIS PROGRAM'S PE/PB TOTALS.  2006-08-14
000990* LMR - PE-SUM/PB-SUM ARE TRUE RUNNING ACCUMULATORS SO THEY STAY
001000* COMP; THE AVERAGES ARE DERIVED WORK VALUES, NOT COUNTED, SO
001010* THEY CAME OFF COMP-3 ONTO PLAIN DISPLAY.             REQ 8142
001020 01  WS-ACCUM-SUM-VIEW REDEFINES WS-ACCUM-AREA.
001030     05  WS-ACCUM-SUM-DUMP         PIC S9(9)V99  COMP
001040                                   OCCURS 2 TIMES.
001050     05  FILLER                    PIC X(22).
001060
001070 01  WS-CLASS-COUNTERS.
001080     05  WS-CNT-UNDER              PIC 9(5) COMP.
001090     05  WS-CNT-OVER               PIC 9(5) COMP.
001100     05  WS-CNT-FAIR               PIC 9(5) COMP.
001110     05  WS-CNT-NOPE               PIC 9(5) COMP.
001120     05  FILLER                    PIC X(4).
001130
001140* HOLD AREA FOR THE BEST HOT-SCORE CANDIDATE FOUND DURING THE
001150* CURRENT PASS OF THE SELECTION-SORT RANKING LOOP.
001160 01  WS-HOT-SCAN-AREA.
001170     05  WS-HOT-BEST-SCORE         PIC S9(7)V9(4).
001180     05  WS-HOT-BEST-SUB           PIC 9(4)       COMP.
001190     05  FILLER                    PIC X(6).
001200
001210* 2006-09-05 LMR - RANK-TO-SUBSCRIPT CROSS REFERENCE, ONE ENTRY
001220* PER HOT-RANK POSITION 1-10.  610-PICK-NEXT-HOTTEST-RTN FILLS
001230* THIS IN AS EACH RANK IS AWARDED SO 810-WRITE-HOT-LIST-RTN CAN
001240* PRINT THE SECTION 3 HOT LIST IN RANK ORDER WITHOUT RE-SCANNING
001250* THE WHOLE TABLE.                                     REQ 8167
001260 01  WS-HOT-RANK-TABLE.
001270     05  WS-HOT-RANK-SUB  OCCURS 10 TIMES PIC 9(4) COMP.
001280
001290* THE INDUSTRY WORK TABLE - UP TO GR-IND-TABLE-LIMIT ENTRIES,
001300* ONE PER INDUSTRY RECORD READ FROM INDUSTRY-FILE.
001310 01  WS-INDUSTRY-TABLE.
001320     05  WS-IND-ENTRY OCCURS 200 TIMES
001330                      INDEXED BY WS-IND-IDX.
001340         10  WS-IND-CODE               PIC X(10).
001350         10  WS-IND-NAME               PIC X(20).
001360         10  WS-IND-PE-RATIO           PIC S9(5)V99.
001370         10  WS-IND-PB-RATIO           PIC S9(3)V99.
001380         10  WS-IND-PRICE-CHANGE       PIC S9(3)V99.
001390         10  WS-IND-TURNOVER           PIC S9(15)V99.
001400         10  WS-IND-VALUATION-CLASS    PIC X(12).
001410         10  WS-IND-HOT-SCORE          PIC S9(7)V9(4).
001420         10  WS-IND-HOT-RANK           PIC 9(4).
001430         10  WS-IND-RANKED-SW          PIC X(1) VALUE 'N'.
001440             88  WS-IND-ALREADY-RANKED     VALUE 'Y'.
001450
001460* 2006-08-14 LMR - TOOK COMP-3 OFF THE RATIO/SCORE FIELDS ABOVE,
001470* THESE ARE PER-INDUSTRY WORK VALUES LOADED STRAIGHT FROM THE
001480* FEED AND COMPUTED DURING THE PASS, NOT COUNTERS.  WIDENED THE
001490* ENTRY FROM 86 TO 92 BYTES AND THE TWO REDEFINES BELOW WITH IT.
001500* ALSO ADDED THE PRICE-CHANGE/TURNOVER COLUMNS TO THE HOT LIST
001510* (SEE GRPRTLIN/GRREPORT).                             REQ 8166
001520* REDEFINITION 1 OF 3 - THE TABLE VIEWED AS A FLAT AREA FOR
001530* THE NIGHTLY TABLE-OCCUPANCY DUMP (OPERATIONS RUNBOOK 11).
001540 01  WS-INDUSTRY-TABLE-RAW REDEFINES WS-INDUSTRY-TABLE.
001550     05  FILLER                    PIC X(18400).
001560
001570* REDEFINITION 2 OF 3 - A SINGLE TABLE ENTRY VIEWED AS ITS
001580* RAW BYTES, USED WHEN COPYING ONE ENTRY OVER ANOTHER DURING
001590* THE SELECTION-SORT SWAP IN THE RANKING PASS.
001600 01  WS-SWAP-AREA.
001610     05  WS-SWAP-ENTRY             PIC X(92).
001620 01  WS-SWAP-AREA-NUM REDEFINES WS-SWAP-AREA.
001630     05  FILLER                    PIC X(92).
001640
001650* WORK AREA FOR THE B8 +/-20% VALUATION BAND AROUND THE MARKET
001660* AVERAGE PE - COMPUTED FRESH FOR EACH INDUSTRY SINCE THE AVERAGE
001670* ITSELF IS FIXED FOR THE WHOLE PASS.                  REQ 8166
001680 01  WS-PE-BAND-AREA.
001690     05  WS-PE-BAND-LOW            PIC S9(5)V99.
001700     05  WS-PE-BAND-HIGH           PIC S9(5)V99.
001710
001720* RECORD-2 PAYLOAD FOR THE 'I' (INDUSTRY DETAIL) CALL TO
001730* GRREPORT - CARRIES THE PRICE-CHANGE AND TURNOVER FIGURES THAT
001740* DO NOT LIVE ON INDUSTRY-OUTPUT ITSELF BUT BELONG ON THE HOT
001750* LIST PRINT LINE.                                     REQ 8166
001760 01  WS-RPT-INDUSTRY-EXTRA.
001770     05  WS-RPTX-PRICE-CHANGE      PIC S9(3)V99
001780                                   SIGN IS LEADING SEPARATE.
001790     05  WS-RPTX-TURNOVER          PIC S9(15)V99
001800                                   SIGN IS LEADING SEPARATE.
001810     05  FILLER                    PIC X(56).
001820
001830 LINKAGE SECTION.
001840
001850 PROCEDURE DIVISION.
001860*-----------------------------------------------------------
001870 000-MAIN-RTN.
001880     PERFORM 100-OPEN-FILES-RTN
001890     PERFORM 300-LOAD-INDUSTRY-TBL
001900     PERFORM 400-ACCUM-AVERAGES-RTN
001910     PERFORM 500-CLASSIFY-SCORE-RTN
001920     PERFORM 600-RANK-HOT-RTN
001930     PERFORM 700-WRITE-OUTPUT-RTN
001940     PERFORM 800-CALL-REPORT-RTN
001950     PERFORM 810-WRITE-HOT-LIST-RTN THRU 810-EXIT
001960     PERFORM 900-WRAP-UP-RTN
001970     GOBACK
001980     .
001990
002000*-----------------------------------------------------------
002010 100-OPEN-FILES-RTN.
002020     OPEN INPUT  INDUSTRY-FILE
002030     OPEN OUTPUT INDOUT-FILE
002040     OPEN EXTEND REPORT-FILE
002050     IF NOT WS-INDUSTRY-OK
002060         DISPLAY 'GRINDUST - INDUSTRY-FILE OPEN FAILED, STATUS='
002070                 WS-INDUSTRY-FILE-STATUS
002080     END-IF
002090     MOVE ZERO TO WS-TABLE-COUNT
002100                  WS-PE-SUM WS-PB-SUM WS-PE-POSITIVE-COUNT
002110                  WS-CNT-UNDER WS-CNT-OVER WS-CNT-FAIR
002120                  WS-CNT-NOPE
002130     .
002140
002150*-----------------------------------------------------------
002160*  LOAD UP TO GR-IND-TABLE-LIMIT INDUSTRY RECORDS INTO THE
002170*  WORK TABLE.  RECORDS BEYOND THE LIMIT ARE READ AND
002180*  DISCARDED - THE FEED HAS NEVER EXCEEDED 200 IN PRODUCTION.
002190*-----------------------------------------------------------
002200 300-LOAD-INDUSTRY-TBL.
002210     PERFORM 310-READ-INDUSTRY-RTN
002220     PERFORM 320-BUILD-TABLE-ENTRY-RTN THRU 320-EXIT
002230         UNTIL GR-EOF
002240     .
002250
002260 310-READ-INDUSTRY-RTN.
002270     READ INDUSTRY-FILE
002280         AT END
002290             MOVE 'Y' TO GR-EOF-SW
002300     END-READ
002310     .
002320
002330 320-BUILD-TABLE-ENTRY-RTN.
002340     IF WS-TABLE-COUNT < GR-IND-TABLE-LIMIT
002350         ADD 1 TO WS-TABLE-COUNT
002360         SET WS-IND-IDX TO WS-TABLE-COUNT
002370         MOVE IND-CODE          TO WS-IND-CODE(WS-IND-IDX)
002380         MOVE IND-NAME          TO WS-IND-NAME(WS-IND-IDX)
002390         MOVE IND-PE-RATIO      TO WS-IND-PE-RATIO(WS-IND-IDX)
002400         MOVE IND-PB-RATIO      TO WS-IND-PB-RATIO(WS-IND-IDX)
002410         MOVE IND-PRICE-CHANGE  TO
002420                               WS-IND-PRICE-CHANGE(WS-IND-IDX)
002430         MOVE IND-TURNOVER      TO WS-IND-TURNOVER(WS-IND-IDX)
002440         MOVE ZERO                TO WS-IND-HOT-RANK(WS-IND-IDX)
002450         MOVE 'N'                 TO WS-IND-RANKED-SW(WS-IND-IDX)
002460     END-IF
002470     PERFORM 310-READ-INDUSTRY-RTN
002480     .
002490 320-EXIT.
002500     EXIT.
002510
002520*-----------------------------------------------------------
002530*  PASS 1 - ACCUMULATE AVERAGE PE AND PB.  PER THE SPEC, PB
002540*  IS SUMMED ONLY WHEN POSITIVE BUT THE DIVISOR FOR BOTH
002550*  AVERAGES IS THE COUNT OF INDUSTRIES WITH A POSITIVE PE -
002560*  CARRIED FORWARD UNCHANGED FROM THE ORIGINAL FEED SPEC.
002570*-----------------------------------------------------------
002580 400-ACCUM-AVERAGES-RTN.
002590     PERFORM 410-ACCUM-ONE-ENTRY-RTN
002600         VARYING WS-SUB-1 FROM 1 BY 1
002610         UNTIL WS-SUB-1 > WS-TABLE-COUNT
002620
002630     IF WS-PE-POSITIVE-COUNT > ZERO
002640         COMPUTE WS-AVG-PE ROUNDED =
002650                 WS-PE-SUM / WS-PE-POSITIVE-COUNT
002660         COMPUTE WS-AVG-PB ROUNDED =
002670                 WS-PB-SUM / WS-PE-POSITIVE-COUNT
002680     ELSE
002690         MOVE ZERO TO WS-AVG-PE WS-AVG-PB
002700     END-IF
002710     .
002720
002730 410-ACCUM-ONE-ENTRY-RTN.
002740     SET WS-IND-IDX TO WS-SUB-1
002750     IF WS-IND-PE-RATIO(WS-IND-IDX) > ZERO
002760         ADD 1 TO WS-PE-POSITIVE-COUNT
002770         ADD WS-IND-PE-RATIO(WS-IND-IDX) TO WS-PE-SUM
002780         IF WS-IND-PB-RATIO(WS-IND-IDX) > ZERO
002790             ADD WS-IND-PB-RATIO(WS-IND-IDX) TO WS-PB-SUM
002800         END-IF
002810     END-IF
002820     .
002830
002840*-----------------------------------------------------------
002850*  PASS 2 - RULE B8 CLASSIFICATION AND RULE B9 HOT SCORE,
002860*  ONE INDUSTRY AT A TIME.
002870*-----------------------------------------------------------
002880 500-CLASSIFY-SCORE-RTN.
002890     PERFORM 505-CLASSIFY-ONE-ENTRY-RTN
002900         VARYING WS-SUB-1 FROM 1 BY 1
002910         UNTIL WS-SUB-1 > WS-TABLE-COUNT
002920     .
002930
002940 505-CLASSIFY-ONE-ENTRY-RTN.
002950     SET WS-IND-IDX TO WS-SUB-1
002960     IF WS-IND-PE-RATIO(WS-IND-IDX) NOT > ZERO
002970         MOVE 'NO-PE' TO WS-IND-VALUATION-CLASS(WS-IND-IDX)
002980         ADD 1 TO WS-CNT-NOPE
002990     ELSE
003000         COMPUTE WS-PE-BAND-LOW  ROUNDED = WS-AVG-PE * 0.8
003010         COMPUTE WS-PE-BAND-HIGH ROUNDED = WS-AVG-PE * 1.2
003020         IF WS-IND-PE-RATIO(WS-IND-IDX) < WS-PE-BAND-LOW
003030             MOVE 'UNDERVALUED' TO
003040                           WS-IND-VALUATION-CLASS(WS-IND-IDX)
003050             ADD 1 TO WS-CNT-UNDER
003060         ELSE
003070             IF WS-IND-PE-RATIO(WS-IND-IDX) > WS-PE-BAND-HIGH
003080                 MOVE 'OVERVALUED' TO
003090                           WS-IND-VALUATION-CLASS(WS-IND-IDX)
003100                 ADD 1 TO WS-CNT-OVER
003110             ELSE
003120                 MOVE 'FAIR' TO
003130                           WS-IND-VALUATION-CLASS(WS-IND-IDX)
003140                 ADD 1 TO WS-CNT-FAIR
003150             END-IF
003160         END-IF
003170     END-IF
003180     PERFORM 510-HOT-SCORE-RTN
003190     .
003200
003210*-----------------------------------------------------------
003220*  RULE B9 - HOT SCORE = PRICE-CHANGE X 0.6 PLUS
003230*  (TURNOVER / 10 BILLION) X 0.4, FOUR DECIMAL PLACES.
003240*-----------------------------------------------------------
003250 510-HOT-SCORE-RTN.
003260     COMPUTE GR-W1-RATIO ROUNDED =
003270             WS-IND-TURNOVER(WS-IND-IDX) / GR-TEN-THOUSAND-MM
003280     COMPUTE WS-IND-HOT-SCORE(WS-IND-IDX) ROUNDED =
003290             (WS-IND-PRICE-CHANGE(WS-IND-IDX) * 0.6) +
003300             (GR-W1-RATIO * 0.4)
003310     .
003320 510-EXIT.
003330     EXIT.
003340
003350*-----------------------------------------------------------
003360*  RULE B9 - RANK THE TOP GR-TOP-HOT-LIMIT HOT SCORES 1-10.
003370*  SIMPLE SELECTION SORT OVER THE SMALL WORK TABLE - NO SORT
003380*  VERB NEEDED FOR A TABLE THIS SIZE.
003390*-----------------------------------------------------------
003400 600-RANK-HOT-RTN.
003410     MOVE ZERO TO WS-RANK-COUNTER
003420     PERFORM 610-PICK-NEXT-HOTTEST-RTN THRU 610-EXIT
003430         VARYING WS-RANK-COUNTER FROM 1 BY 1
003440         UNTIL WS-RANK-COUNTER > GR-TOP-HOT-LIMIT
003450         OR WS-RANK-COUNTER > WS-TABLE-COUNT
003460     .
003470
003480 610-PICK-NEXT-HOTTEST-RTN.
003490     MOVE -9999999.9999 TO WS-HOT-BEST-SCORE
003500     MOVE ZERO           TO WS-HOT-BEST-SUB
003510
003520     PERFORM 620-SCAN-ONE-ENTRY-RTN
003530         VARYING WS-SUB-2 FROM 1 BY 1
003540         UNTIL WS-SUB-2 > WS-TABLE-COUNT
003550
003560     IF WS-HOT-BEST-SUB > ZERO
003570         SET WS-IND-IDX TO WS-HOT-BEST-SUB
003580         MOVE WS-RANK-COUNTER TO WS-IND-HOT-RANK(WS-IND-IDX)
003590         SET WS-IND-ALREADY-RANKED(WS-IND-IDX) TO TRUE
003600         MOVE WS-HOT-BEST-SUB TO WS-HOT-RANK-SUB(WS-RANK-COUNTER)
003610     END-IF
003620     .
003630 610-EXIT.
003640     EXIT.
003650
003660 620-SCAN-ONE-ENTRY-RTN.
003670     SET WS-IND-IDX TO WS-SUB-2
003680     IF NOT WS-IND-ALREADY-RANKED(WS-IND-IDX)
003690         IF WS-IND-HOT-SCORE(WS-IND-IDX) > WS-HOT-BEST-SCORE
003700             MOVE WS-IND-HOT-SCORE(WS-IND-IDX)
003710                                   TO WS-HOT-BEST-SCORE
003720             MOVE WS-SUB-2         TO WS-HOT-BEST-SUB
003730         END-IF
003740     END-IF
003750     .
003760
003770*-----------------------------------------------------------
003780*  WRITE INDOUT-FILE - ONE INDUSTRY-OUTPUT RECORD FOR EVERY
003790*  INDUSTRY LOADED, RANKED OR NOT (INDO-HOT-RANK IS ZERO
003800*  BELOW THE TOP GR-TOP-HOT-LIMIT).  THE PRINTED HOT LIST IN
003810*  REPORT SECTION 3 IS A SEPARATE, RANK-ORDERED PASS - SEE
003820*  810-WRITE-HOT-LIST-RTN BELOW.                     REQ 8166
003830 700-WRITE-OUTPUT-RTN.
003840     PERFORM 710-WRITE-ONE-ENTRY-RTN
003850         VARYING WS-SUB-1 FROM 1 BY 1
003860         UNTIL WS-SUB-1 > WS-TABLE-COUNT
003870     .
003880
003890 710-WRITE-ONE-ENTRY-RTN.
003900     SET WS-IND-IDX TO WS-SUB-1
003910     INITIALIZE INDUSTRY-OUTPUT
003920     MOVE WS-IND-CODE(WS-IND-IDX)     TO INDO-CODE
003930     MOVE WS-IND-NAME(WS-IND-IDX)     TO INDO-NAME
003940     MOVE WS-IND-VALUATION-CLASS(WS-IND-IDX)
003950                                       TO INDO-VALUATION-CLASS
003960     MOVE WS-IND-HOT-SCORE(WS-IND-IDX) TO INDO-HOT-SCORE
003970     MOVE WS-IND-HOT-RANK(WS-IND-IDX) TO INDO-HOT-RANK
003980     WRITE INDUSTRY-OUTPUT
003990     .
004000
004010*-----------------------------------------------------------
004020 800-CALL-REPORT-RTN.
004030     CALL 'GRREPORT' USING 'S' WS-ACCUM-AREA WS-CLASS-COUNTERS
004040                                PRINT-LINE-REC
004050     WRITE PRINT-LINE-REC
004060     .
004070
004080*-----------------------------------------------------------
004090*  REPORT SECTION 3, TOP-10 HOT LIST - PRINTS ONLY THE RANKED
004100*  ENTRIES (1 THRU THE NUMBER ACTUALLY RANKED, AT MOST
004110*  GR-TOP-HOT-LIMIT), IN RANK ORDER, USING THE CROSS-REFERENCE
004120*  610-PICK-NEXT-HOTTEST-RTN BUILT IN WS-HOT-RANK-TABLE.
004130*  ADDED 2006-09-05 LMR - THE OLD CODE PRINTED EVERY LOADED
004140*  INDUSTRY HERE, NOT JUST THE TOP 10.              REQ 8166
004150 810-WRITE-HOT-LIST-RTN.
004160     PERFORM 820-WRITE-ONE-HOT-RTN
004170         VARYING WS-SUB-1 FROM 1 BY 1
004180         UNTIL WS-SUB-1 > GR-TOP-HOT-LIMIT
004190         OR WS-SUB-1 > WS-TABLE-COUNT
004200     .
004210 810-EXIT.
004220     EXIT.
004230
004240 820-WRITE-ONE-HOT-RTN.
004250     MOVE WS-HOT-RANK-SUB(WS-SUB-1) TO WS-SUB-2
004260     IF WS-SUB-2 > ZERO
004270         SET WS-IND-IDX TO WS-SUB-2
004280         INITIALIZE INDUSTRY-OUTPUT
004290         MOVE WS-IND-CODE(WS-IND-IDX)     TO INDO-CODE
004300         MOVE WS-IND-NAME(WS-IND-IDX)     TO INDO-NAME
004310         MOVE WS-IND-VALUATION-CLASS(WS-IND-IDX)
004320                                           TO INDO-VALUATION-CLASS
004330         MOVE WS-IND-HOT-SCORE(WS-IND-IDX) TO INDO-HOT-SCORE
004340         MOVE WS-IND-HOT-RANK(WS-IND-IDX)  TO INDO-HOT-RANK
004350         MOVE WS-IND-PRICE-CHANGE(WS-IND-IDX)
004360                                       TO WS-RPTX-PRICE-CHANGE
004370         MOVE WS-IND-TURNOVER(WS-IND-IDX)
004380                                       TO WS-RPTX-TURNOVER
004390         CALL 'GRREPORT' USING 'I' INDUSTRY-OUTPUT
004400                                    WS-RPT-INDUSTRY-EXTRA
004410                                    PRINT-LINE-REC
004420         WRITE PRINT-LINE-REC
004430     END-IF
004440     .
004450
004460*-----------------------------------------------------------
004470 900-WRAP-UP-RTN.
004480     CLOSE INDUSTRY-FILE
004490     CLOSE INDOUT-FILE
004500     CLOSE REPORT-FILE
004510     .
004520
004530 END PROGRAM GRINDUST.
