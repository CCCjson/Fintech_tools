000010*****************************************************************
000020*   PROGRAM:      GRSTKMST                                     *
000030*   DESCRIPTION:  DERIVES THE EXCHANGE (MARKET) CODE FOR A     *
000040*                 STOCK FROM THE LEADING DIGIT OF ITS STOCK    *
000050*                 CODE.  CALLED ONCE PER STOCK BY GRANALYZ     *
000060*                 BEFORE THE FILTER IS APPLIED SO THE MARKET   *
000070*                 CODE IS ON THE OUTPUT RECORD EVEN WHEN THE   *
000080*                 STOCK FAILS THE SCREEN.                      *
000090*-----------------------------------------------------------*
000100* CHANGE LOG                                                    *
000110* 1994-03-11 RSK  INITIAL VERSION                               *
000120* 1995-09-02 RSK  ADDED '3' AS A VALID SHENZHEN PREFIX - NEW    *
000130*                 CHINEXT LISTINGS                  REQ 3362    *
000140* 1996-04-22 RSK  ADDED PER-MARKET CALL COUNTERS FOR THE NIGHTLY*
000150*                 RUN-STATS DUMP                     REQ 3900   *
000160* 1998-11-30 TLC  Y2K REVIEW - NO DATE FIELDS PRESENT, NO       *
000170*                 CHANGE REQUIRED.  SIGNED OFF.      REQ 6121   *
000180* 2003-06-04 PDM  STANDARDIZED UNKNOWN-MARKET RETURN TO '??'    *
000190*                 TO MATCH THE OUTPUT RECORD WIDTH   REQ 7501   *
000200*****************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.     GRSTKMST.
000230 AUTHOR.         R S KOWALCZYK.
000240 INSTALLATION.   INVESTMENT SYSTEMS GROUP.
000250 DATE-WRITTEN.   03/11/1994.
000260 DATE-COMPILED.  06/04/2003.
000270 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000280
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES.
000320     C01 IS TOP-OF-FORM.
000330
000340 DATA DIVISION.
000350 WORKING-STORAGE SECTION.
000360* PREFIX WORK AREA - ALPHA VIEW AND A NUMERIC REDEFINE USED
000370* WHEN THE STOCK-CODE HAPPENS TO CARRY A DIGIT PREFIX (ALWAYS
000380* DOES TODAY, BUT THE ALPHA VIEW IS KEPT FOR THE DAY A LETTER
000390* PREFIX EXCHANGE CODE SHOWS UP).
000400 01  WS-PREFIX-WORK-AREA.
000410     05  WS-PREFIX-CHAR            PIC X(1).
000420     05  FILLER                    PIC X(5).
000430 01  WS-PREFIX-NUMERIC-VIEW REDEFINES WS-PREFIX-WORK-AREA.
000440     05  WS-PREFIX-DIGIT           PIC 9(1).
000450     05  FILLER                    PIC X(5).
000460
000470* INTERNAL REFERENCE TABLE OF KNOWN PREFIX-TO-MARKET MAPPINGS,
000480* KEPT HERE FOR DOCUMENTATION/AUDIT ONLY - THE PROCEDURE
000490* DIVISION LOGIC DOES NOT SEARCH THIS TABLE, IT USES THE
000500* EVALUATE PER RULE B5.
000510 01  WS-MARKET-CODE-TABLE-AREA.
000520     05  WS-MKT-TAB-ENTRY OCCURS 4 TIMES.
000530         10  WS-MKT-TAB-PREFIX     PIC X(1).
000540         10  WS-MKT-TAB-CODE       PIC X(2).
000550     05  FILLER                    PIC X(4).
000560 01  WS-MARKET-CODE-TABLE-RAW REDEFINES WS-MARKET-CODE-TABLE-AREA.
000570     05  WS-MKT-TAB-TEXT           PIC X(16).
000580
000590* CALL STATISTICS - KEPT FOR THE NIGHTLY RUN-STATS DUMP.
000600 01  WS-CALL-STATISTICS.
000610     05  WS-CALL-COUNT             PIC 9(7)  COMP.
000620     05  WS-SZ-COUNT               PIC 9(7)  COMP.
000630     05  WS-SH-COUNT               PIC 9(7)  COMP.
000640     05  WS-UNKNOWN-COUNT          PIC 9(7)  COMP.
000650     05  FILLER                    PIC X(4).
000660
000670 01  WS-SPARE-SWITCHES.
000680     05  WS-SPARE-SW               PIC X(1)  VALUE 'N'.
000690         88  WS-SPARE-YES              VALUE 'Y'.
000700     05  FILLER                    PIC X(5).
000710 01  WS-SPARE-SWITCHES-NUM REDEFINES WS-SPARE-SWITCHES.
000720     05  WS-SPARE-SW-NUM           PIC 9(1).
000730     05  FILLER                    PIC X(5).
000740
000750 LINKAGE SECTION.
000760 01  LK-STOCK-CODE                 PIC X(6).
000770 01  LK-MARKET-CODE                PIC X(2).
000780
000790 PROCEDURE DIVISION USING LK-STOCK-CODE LK-MARKET-CODE.
000800*-----------------------------------------------------------
000810 000-MAIN-RTN.
000820     ADD 1 TO WS-CALL-COUNT
000830     PERFORM 100-DERIVE-MARKET-RTN
000840     GOBACK
000850     .
000860
000870*-----------------------------------------------------------
000880*  RULE B5 - LEADING CHARACTER '0','2','3' = SZ (SHENZHEN),
000890*  '6' = SH (SHANGHAI), ANYTHING ELSE = UNKNOWN ('??').
000900*-----------------------------------------------------------
000910 100-DERIVE-MARKET-RTN.
000920     MOVE LK-STOCK-CODE(1:1) TO WS-PREFIX-CHAR
000930     EVALUATE WS-PREFIX-CHAR
000940         WHEN '0'
000950         WHEN '2'
000960         WHEN '3'
000970             MOVE 'SZ' TO LK-MARKET-CODE
000980             ADD 1 TO WS-SZ-COUNT
000990         WHEN '6'
001000             MOVE 'SH' TO LK-MARKET-CODE
001010             ADD 1 TO WS-SH-COUNT
001020         WHEN OTHER
001030             MOVE '??' TO LK-MARKET-CODE
001040             ADD 1 TO WS-UNKNOWN-COUNT
001050     END-EVALUATE
001060     .
001070 100-EXIT.
001080     EXIT.
001090
001100 END PROGRAM GRSTKMST.
