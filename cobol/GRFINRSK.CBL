000010*****************************************************************
000020*   PROGRAM:      GRFINRSK                                     *
000030*   DESCRIPTION:  INDEPENDENT FINANCIAL-RATING AND FOUR-FACTOR *
000040*                 RISK-ASSESSMENT SUBPROGRAM.  CALLED ONCE PER *
000050*                 STOCK BY GRANALYZ, REGARDLESS OF WHETHER THE *
000060*                 STOCK PASSED THE PRELIMINARY FILTER, SO THE  *
000070*                 ANALYSIS FILE ALWAYS CARRIES A RATING AND A  *
000080*                 RISK GRADE EVEN FOR SCREENED-OUT STOCKS.     *
000090*-----------------------------------------------------------*
000100* CHANGE LOG                                                    *
000110* 1995-09-02 RSK  INITIAL VERSION - PROFIT/SOLV/GROWTH RATINGS  *
000120*                 ONLY                                REQ 3361  *
000130* 1996-01-18 PDM  ADDED THE FOUR-FACTOR RISK SCORE AND OVERALL  *
000140*                 RISK GRADE                          REQ 4470  *
000150* 1998-11-30 TLC  Y2K REVIEW - NO DATE FIELDS PRESENT, NO       *
000160*                 CHANGE REQUIRED.  SIGNED OFF.       REQ 6123  *
000170* 2000-03-07 PDM  TIGHTENED THE VOLATILITY FACTOR TO USE BOTH   *
000180*                 AMPLITUDE AND TURNOVER-RATE          REQ 6800 *
000190* 2006-08-14 LMR  AUDIT FINDING - PROFIT/SOLV/GROWTH RATINGS    *
000200*                 WERE RUNNING ON A HOME-GROWN POINT TALLY THAT *
000210*                 NEVER MATCHED THE ANALYST DESK'S PUBLISHED    *
000220*                 RATIO CUTOFFS.  REPLACED 100/110/120 WITH THE *
000230*                 DESK'S OWN PAIRED-RATIO TESTS.    REQ 8142    *
000240* 2006-08-14 LMR  RISK FACTORS 1-4 REBUILT FROM A BASELINE-OF-  *
000250*                 50 ADD/SUBTRACT SCHEME TO THE DESK'S ADDITIVE *
000260*                 -FROM-ZERO SCHEME.  FINANCIAL FACTOR NOW      *
000270*                 INCLUDES THE ROE TEST THE DESK ALWAYS ASKED   *
000280*                 FOR.  LIQUIDITY FACTOR SWITCHED FROM TOTAL TO *
000290*                 CIRCULATING MARKET CAP.  VOLATILITY FACTOR NO *
000300*                 LONGER LOOKS AT TURNOVER-RATE.    REQ 8142    *
000310* 2006-09-05 LMR  CORRECTED THE OVERALL RISK GRADE CUTOVERS TO  *
000320*                 <=30 LOW / <=60 MEDIUM PER THE DESK'S GRADING *
000330*                 SCALE - THE OLD 40/65 BREAKS WERE NEVER THE   *
000340*                 APPROVED SCALE.                    REQ 8166   *
000350*****************************************************************
000360 IDENTIFICATION DIVISION.
000370 PROGRAM-ID.     GRFINRSK.
000380 AUTHOR.         R S KOWALCZYK.
000390 INSTALLATION.   INVESTMENT SYSTEMS GROUP.
000400 DATE-WRITTEN.   09/02/1995.
000410 DATE-COMPILED.  09/05/2006.
000420 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000430
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480
000490 DATA DIVISION.
000500 WORKING-STORAGE SECTION.
000510     COPY GRWS01.
000520
000530* RISK-FACTOR WORK AREA - FOUR 0-100 FACTORS, EACH CAPPED, THEN
000540* AVERAGED FOR THE OVERALL RISK SCORE.
000550 01  WS-RISK-FACTOR-AREA.
000560     05  WS-RISK-VALUATION         PIC S9(3).
000570     05  WS-RISK-FINANCIAL         PIC S9(3).
000580     05  WS-RISK-LIQUIDITY         PIC S9(3).
000590     05  WS-RISK-VOLATILITY        PIC S9(3).
000600     05  WS-RISK-SUM               PIC S9(5).
000610     05  FILLER                    PIC X(6).
000620
000630* REDEFINITION 1 OF 3 - THE SAME BYTES VIEWED AS A SINGLE TABLE
000640* OF FOUR FACTORS WHEN THE NIGHTLY RISK-DISTRIBUTION EXTRACT
000650* RUNS (SEE OPERATIONS RUNBOOK SECTION 9).
000660 01  WS-RISK-FACTOR-TABLE REDEFINES WS-RISK-FACTOR-AREA.
000670     05  WS-RISK-FACTOR-ENTRY OCCURS 4 TIMES
000680                               PIC S9(3).
000690     05  FILLER                    PIC X(11).
000700
000710* DOCUMENTATION-ONLY REFERENCE TABLE OF THE FOUR RATING-LEVEL
000720* LABELS COMMON TO THE THREE B6 RATINGS, KEPT HERE FOR AUDIT.
000730* THE PROCEDURE DIVISION LOGIC MOVES LITERALS DIRECTLY - IT
000740* DOES NOT SEARCH THIS TABLE.
000750 01  WS-RATING-LABEL-TABLE-AREA.
000760     05  WS-RATING-LABEL OCCURS 4 TIMES PIC X(9).
000770* REDEFINITION 2 OF 3 - SAME LABEL BYTES AS ONE FLAT STRING.
000780 01  WS-RATING-LABEL-TABLE-RAW REDEFINES
000790                               WS-RATING-LABEL-TABLE-AREA.
000800     05  WS-RATING-LABEL-TEXT      PIC X(36).
000810
000820 77  WS-CALL-COUNTER               PIC 9(7) COMP.
000830
000840 LINKAGE SECTION.
000850     COPY GRSTOCK.
000860
000870 01  LK-RATING-RESULT-AREA.
000880     05  LK-PROFIT-RATING          PIC X(12).
000890     05  LK-SOLV-RATING            PIC X(12).
000900     05  LK-GROWTH-RATING          PIC X(12).
000910     05  LK-RISK-SCORE             PIC S9(3)V99.
000920     05  LK-OVERALL-RISK           PIC X(6).
000930     05  FILLER                    PIC X(8).
000940* REDEFINITION 3 OF 3 - ALTERNATE CHARACTER VIEW OF THE RATING
000950* RESULT AREA KEPT FOR THE RATING DUMP WHEN THE AUDIT SWITCH IS
000960* ON (SAME HABIT AS THE DUMP VIEW OVER IN GRANALYZ).
000970 01  LK-RATING-RESULT-DUMP REDEFINES LK-RATING-RESULT-AREA.
000980     05  LK-RATING-RESULT-TEXT     PIC X(55).
000990
001000 PROCEDURE DIVISION USING STOCK-INPUT LK-RATING-RESULT-AREA.
001010*-----------------------------------------------------------
001020 000-MAIN-RTN.
001030     ADD 1 TO WS-CALL-COUNTER
001040     PERFORM 100-RATE-PROFIT-RTN
001050     PERFORM 110-RATE-SOLVENCY-RTN
001060     PERFORM 120-RATE-GROWTH-RTN
001070     PERFORM 200-RISK-VALUATION-RTN
001080     PERFORM 210-RISK-FINANCIAL-RTN
001090     PERFORM 220-RISK-LIQUIDITY-RTN
001100     PERFORM 230-RISK-VOLATILITY-RTN
001110     PERFORM 240-RISK-OVERALL-RTN
001120     GOBACK
001130     .
001140
001150*-----------------------------------------------------------
001160*  RULE B6 PART 1 - PROFITABILITY RATING.  ROE AND NET MARGIN
001170*  TESTED TOGETHER AT EACH TIER, PER THE ANALYST DESK'S OWN
001180*  PAIRED-RATIO CUTOFFS (REQ 8142 - NO MORE POINT TALLY).
001190*-----------------------------------------------------------
001200 100-RATE-PROFIT-RTN.
001210     IF STK-ROE >= 0.15 AND STK-NET-MARGIN >= 0.10
001220         MOVE 'EXCELLENT'  TO LK-PROFIT-RATING
001230     ELSE
001240         IF STK-ROE >= 0.10 AND STK-NET-MARGIN >= 0.05
001250             MOVE 'GOOD'       TO LK-PROFIT-RATING
001260         ELSE
001270             IF STK-ROE >= 0.05
001280                 MOVE 'AVERAGE'    TO LK-PROFIT-RATING
001290             ELSE
001300                 MOVE 'POOR'       TO LK-PROFIT-RATING
001310             END-IF
001320         END-IF
001330     END-IF
001340     .
001350
001360*-----------------------------------------------------------
001370*  RULE B6 PART 2 - SOLVENCY RATING.  CURRENT RATIO AND DEBT
001380*  RATIO TESTED TOGETHER AT EACH TIER (REQ 8142).
001390*-----------------------------------------------------------
001400 110-RATE-SOLVENCY-RTN.
001410     IF STK-CURRENT-RATIO >= 2 AND STK-DEBT-RATIO <= 0.4
001420         MOVE 'EXCELLENT'  TO LK-SOLV-RATING
001430     ELSE
001440         IF STK-CURRENT-RATIO >= 1.5 AND STK-DEBT-RATIO <= 0.6
001450             MOVE 'GOOD'       TO LK-SOLV-RATING
001460         ELSE
001470             IF STK-CURRENT-RATIO >= 1
001480                 MOVE 'AVERAGE'    TO LK-SOLV-RATING
001490             ELSE
001500                 MOVE 'POOR'       TO LK-SOLV-RATING
001510             END-IF
001520         END-IF
001530     END-IF
001540     .
001550
001560*-----------------------------------------------------------
001570*  RULE B6 PART 3 - GROWTH RATING, FROM REVENUE AND NET-
001580*  PROFIT YEAR-OVER-YEAR CHANGE TESTED TOGETHER (REQ 8142).
001590*-----------------------------------------------------------
001600 120-RATE-GROWTH-RTN.
001610     IF STK-REVENUE-YOY >= 0.20 AND STK-NET-PROFIT-YOY >= 0.20
001620         MOVE 'HIGH-GROWTH' TO LK-GROWTH-RATING
001630     ELSE
001640         IF STK-REVENUE-YOY >= 0.10 AND STK-NET-PROFIT-YOY >= 0.10
001650             MOVE 'STABLE'      TO LK-GROWTH-RATING
001660         ELSE
001670             IF STK-REVENUE-YOY >= ZERO
001680                 MOVE 'LOW'         TO LK-GROWTH-RATING
001690             ELSE
001700                 MOVE 'NEGATIVE'    TO LK-GROWTH-RATING
001710             END-IF
001720         END-IF
001730     END-IF
001740     .
001750
001760*-----------------------------------------------------------
001770*  RULE B7 FACTOR 1 - VALUATION RISK.  ADDITIVE FROM ZERO -
001780*  HIGH PE/PB ADD POINTS, NOTHING ELSE DOES (REQ 8142).
001790*-----------------------------------------------------------
001800 200-RISK-VALUATION-RTN.
001810     MOVE ZERO TO WS-RISK-VALUATION
001820
001830     IF STK-PE-RATIO > 50
001840         ADD 50 TO WS-RISK-VALUATION
001850     ELSE
001860         IF STK-PE-RATIO > 30
001870             ADD 30 TO WS-RISK-VALUATION
001880         ELSE
001890             IF STK-PE-RATIO > 20
001900                 ADD 15 TO WS-RISK-VALUATION
001910             END-IF
001920         END-IF
001930     END-IF
001940
001950     IF STK-PB-RATIO > 5
001960         ADD 50 TO WS-RISK-VALUATION
001970     ELSE
001980         IF STK-PB-RATIO > 3
001990             ADD 30 TO WS-RISK-VALUATION
002000         ELSE
002010             IF STK-PB-RATIO > 2
002020                 ADD 15 TO WS-RISK-VALUATION
002030             END-IF
002040         END-IF
002050     END-IF
002060
002070     PERFORM 250-CAP-RISK-FACTOR-RTN
002080     MOVE WS-RISK-VALUATION TO WS-RISK-FACTOR-ENTRY(1)
002090     .
002100
002110*-----------------------------------------------------------
002120*  RULE B7 FACTOR 2 - FINANCIAL RISK.  DEBT RATIO, CURRENT
002130*  RATIO AND ROE, ADDITIVE FROM ZERO (REQ 8142).
002140*-----------------------------------------------------------
002150 210-RISK-FINANCIAL-RTN.
002160     MOVE ZERO TO WS-RISK-FINANCIAL
002170
002180     IF STK-DEBT-RATIO > 0.7
002190         ADD 40 TO WS-RISK-FINANCIAL
002200     ELSE
002210         IF STK-DEBT-RATIO > 0.6
002220             ADD 25 TO WS-RISK-FINANCIAL
002230         END-IF
002240     END-IF
002250
002260     IF STK-CURRENT-RATIO < 1
002270         ADD 30 TO WS-RISK-FINANCIAL
002280     ELSE
002290         IF STK-CURRENT-RATIO < 1.5
002300             ADD 15 TO WS-RISK-FINANCIAL
002310         END-IF
002320     END-IF
002330
002340     IF STK-ROE < ZERO
002350         ADD 30 TO WS-RISK-FINANCIAL
002360     ELSE
002370         IF STK-ROE < 0.05
002380             ADD 20 TO WS-RISK-FINANCIAL
002390         END-IF
002400     END-IF
002410
002420     MOVE WS-RISK-FINANCIAL TO WS-RISK-VALUATION
002430     PERFORM 250-CAP-RISK-FACTOR-RTN
002440     MOVE WS-RISK-VALUATION TO WS-RISK-FINANCIAL
002450     MOVE WS-RISK-FINANCIAL TO WS-RISK-FACTOR-ENTRY(2)
002460     .
002470
002480*-----------------------------------------------------------
002490*  RULE B7 FACTOR 3 - LIQUIDITY RISK.  TURNOVER RATE AND
002500*  CIRCULATING MARKET CAP, ADDITIVE FROM ZERO (REQ 8142 -
002510*  PREVIOUSLY TESTED TOTAL MARKET CAP AGAINST THE WRONG
002520*  FLOOR, THE SAME ONE USED BY THE GRANALYZ PRELIMINARY
002530*  FILTER).
002540*-----------------------------------------------------------
002550 220-RISK-LIQUIDITY-RTN.
002560     MOVE ZERO TO WS-RISK-LIQUIDITY
002570
002580     IF STK-TURNOVER-RATE < 0.5
002590         ADD 30 TO WS-RISK-LIQUIDITY
002600     ELSE
002610         IF STK-TURNOVER-RATE < 1
002620             ADD 15 TO WS-RISK-LIQUIDITY
002630         END-IF
002640     END-IF
002650
002660     IF STK-CIRC-MKT-CAP < GR-LIQ-CAP-FLOOR
002670         ADD 40 TO WS-RISK-LIQUIDITY
002680     ELSE
002690         IF STK-CIRC-MKT-CAP < GR-LIQ-CAP-CEILING
002700             ADD 20 TO WS-RISK-LIQUIDITY
002710         END-IF
002720     END-IF
002730
002740     MOVE WS-RISK-LIQUIDITY TO WS-RISK-VALUATION
002750     PERFORM 250-CAP-RISK-FACTOR-RTN
002760     MOVE WS-RISK-VALUATION TO WS-RISK-LIQUIDITY
002770     MOVE WS-RISK-LIQUIDITY TO WS-RISK-FACTOR-ENTRY(3)
002780     .
002790
002800*-----------------------------------------------------------
002810*  RULE B7 FACTOR 4 - VOLATILITY RISK.  AMPLITUDE ALONE,
002820*  ADDITIVE FROM ZERO (REQ 8142 - TURNOVER-RATE TAKEN BACK
002830*  OUT, IT BELONGS TO THE LIQUIDITY FACTOR ONLY).
002840*-----------------------------------------------------------
002850 230-RISK-VOLATILITY-RTN.
002860     MOVE ZERO TO WS-RISK-VOLATILITY
002870
002880     IF STK-AMPLITUDE > 10
002890         ADD 60 TO WS-RISK-VOLATILITY
002900     ELSE
002910         IF STK-AMPLITUDE > 5
002920             ADD 30 TO WS-RISK-VOLATILITY
002930         ELSE
002940             IF STK-AMPLITUDE > 3
002950                 ADD 15 TO WS-RISK-VOLATILITY
002960             END-IF
002970         END-IF
002980     END-IF
002990
003000     MOVE WS-RISK-VOLATILITY TO WS-RISK-VALUATION
003010     PERFORM 250-CAP-RISK-FACTOR-RTN
003020     MOVE WS-RISK-VALUATION TO WS-RISK-VOLATILITY
003030     MOVE WS-RISK-VOLATILITY TO WS-RISK-FACTOR-ENTRY(4)
003040     .
003050
003060*-----------------------------------------------------------
003070*  SHARED 0-100 CAP/FLOOR ROUTINE, USED BY ALL FOUR RISK
003080*  FACTOR PARAGRAPHS VIA THE WS-RISK-VALUATION WORK FIELD.
003090*  KEPT AS A SAFETY NET EVEN THOUGH THE ADDITIVE-FROM-ZERO
003100*  SCHEME CANNOT ITSELF DRIVE A FACTOR OUTSIDE 0-100.
003110*-----------------------------------------------------------
003120 250-CAP-RISK-FACTOR-RTN.
003130     IF WS-RISK-VALUATION > 100
003140         MOVE 100 TO WS-RISK-VALUATION
003150     END-IF
003160     IF WS-RISK-VALUATION < ZERO
003170         MOVE ZERO TO WS-RISK-VALUATION
003180     END-IF
003190     .
003200 250-EXIT.
003210     EXIT.
003220
003230*-----------------------------------------------------------
003240*  RULE B7 - OVERALL RISK SCORE AND GRADE, AVERAGE OF THE
003250*  FOUR FACTORS.  <=30 LOW, <=60 MEDIUM, ELSE HIGH (REQ 8166
003260*  - THE OLD 40/65 BREAKS WERE NEVER THE APPROVED SCALE).
003270*-----------------------------------------------------------
003280 240-RISK-OVERALL-RTN.
003290     COMPUTE WS-RISK-SUM = WS-RISK-FACTOR-ENTRY(1) +
003300             WS-RISK-FACTOR-ENTRY(2) + WS-RISK-FACTOR-ENTRY(3) +
003310             WS-RISK-FACTOR-ENTRY(4)
003320     COMPUTE LK-RISK-SCORE ROUNDED = WS-RISK-SUM / 4
003330
003340     EVALUATE TRUE
003350         WHEN LK-RISK-SCORE <= 30
003360             MOVE 'LOW'    TO LK-OVERALL-RISK
003370         WHEN LK-RISK-SCORE <= 60
003380             MOVE 'MEDIUM' TO LK-OVERALL-RISK
003390         WHEN OTHER
003400             MOVE 'HIGH'   TO LK-OVERALL-RISK
003410     END-EVALUATE
003420     .
003430
003440 END PROGRAM GRFINRSK.
