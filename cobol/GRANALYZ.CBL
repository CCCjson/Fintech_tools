000010*****************************************************************
000020*   PROGRAM:      GRANALYZ                                     *
000030*   DESCRIPTION:  GRAHAM VALUE-INVESTMENT STOCK SCREEN.  READS *
000040*                 STOCK-FILE ONE RECORD AT A TIME, RUNS THE    *
000050*                 PRELIMINARY FILTER, COMPUTES THE SIMPLIFIED  *
000060*                 GRAHAM INTRINSIC VALUE AND SAFETY MARGIN,    *
000070*                 SCORES THE STOCK 0-100 ON FOUR COMPONENTS,   *
000080*                 AND ASSIGNS A RECOMMENDATION AND RISK LEVEL. *
000090*                 CALLS GRSTKMST FOR THE MARKET CODE AND       *
000100*                 GRFINRSK FOR THE INDEPENDENT FINANCIAL       *
000110*                 RATINGS AND FOUR-FACTOR RISK SCORE, WHICH    *
000120*                 RUN REGARDLESS OF FILTER OUTCOME.  WRITES    *
000130*                 ANALYSIS-FILE AND, AT END OF FILE, CALLS     *
000140*                 GRREPORT FOR REPORT SECTIONS 1 AND 2.        *
000150*-----------------------------------------------------------*
000160* CHANGE LOG                                                    *
000170* 1994-03-18 RSK  INITIAL VERSION - FILTER AND INTRINSIC VALUE  *
000180*                 ONLY, NO SCORING YET                          *
000190* 1994-11-02 RSK  ADDED FOUR-COMPONENT COMPOSITE SCORE AND      *
000200*                 RECOMMENDATION/RISK-LEVEL DERIVATION REQ 2890 *
000210* 1995-09-02 RSK  WIRED IN CALL TO GRFINRSK FOR THE INDEPENDENT *
000220*                 PROFIT/SOLVENCY/GROWTH RATINGS     REQ 3361   *
000230* 1996-01-18 PDM  WIRED IN THE FOUR-FACTOR RISK SCORE FROM      *
000240*                 GRFINRSK AND THE OVERALL RISK GRADE REQ 4470  *
000250* 1998-11-30 TLC  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS IN      *
000260*                 THIS PROGRAM.  SIGNED OFF.          REQ 6122  *
000270* 2001-08-14 PDM  CORRECTED THE PEG-RATIO GUARD TO EXCLUDE      *
000280*                 NON-POSITIVE YOY GROWTH PER AUDIT    REQ 7010 *
000290* 2004-02-27 LMR  ADDED REPORT CALL-OUT AT END OF FILE; REPORT  *
000300*                 WRITING MOVED OUT OF THIS PROGRAM   REQ 7800  *
000310* 2006-09-05 LMR  TOOK COMP-3 OFF THE SCORE/RATIO WORK AREAS -   *
000320*                 THESE ARE PER-STOCK SCRATCH VALUES, NOT       *
000330*                 COUNTERS.  NO LOGIC CHANGE.          REQ 8166 *
000340* 2006-09-06 LMR  800-CALL-REPORT-RTN NOW ALSO SENDS A LINE     *
000350*                 TYPE 'R' CARD SO THE RECORDS READ/PASSED/     *
000360*                 FAILED AND RISK LOW/MED/HIGH COUNTS THAT WERE *
000370*                 ALREADY IN GR-CONTROL-TOTALS REACH THE        *
000380*                 PRINTED REPORT.                     REQ 8167 *
000390*****************************************************************
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID.     GRANALYZ.
000420 AUTHOR.         R S KOWALCZYK.
000430 INSTALLATION.   INVESTMENT SYSTEMS GROUP.
000440 DATE-WRITTEN.   03/18/1994.
000450 DATE-COMPILED.  09/06/2006.
000460 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000470
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT STOCK-FILE    ASSIGN TO STOCKIN
000560            FILE STATUS IS WS-STOCK-FILE-STATUS.
000570     SELECT ANALYSIS-FILE ASSIGN TO ANALOUT
000580            FILE STATUS IS WS-ANALYSIS-FILE-STATUS.
000590     SELECT REPORT-FILE   ASSIGN TO GRRPT
000600            FILE STATUS IS WS-REPORT-FILE-STATUS.
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  STOCK-FILE
000650     RECORDING MODE IS F.
000660     COPY GRSTOCK.
000670
000680 FD  ANALYSIS-FILE
000690     RECORDING MODE IS F.
000700     COPY GRANLOUT.
000710
000720 FD  REPORT-FILE
000730     RECORDING MODE IS F.
000740     COPY GRPRTLIN.
000750
000760 WORKING-STORAGE SECTION.
000770     COPY GRWS01.
000780
000790 01  WS-FILE-STATUSES.
000800     05  WS-STOCK-FILE-STATUS      PIC X(2).
000810         88  WS-STOCK-OK               VALUE '00'.
000820         88  WS-STOCK-EOF              VALUE '10'.
000830     05  WS-ANALYSIS-FILE-STATUS   PIC X(2).
000840     05  WS-REPORT-FILE-STATUS     PIC X(2).
000850
000860* PER-STOCK RATING/RISK RESULT AREA RETURNED BY GRFINRSK.
000870 01  WS-RATING-RESULT-AREA.
000880     05  WS-PROFIT-RATING          PIC X(12).
000890     05  WS-SOLV-RATING            PIC X(12).
000900     05  WS-GROWTH-RATING          PIC X(12).
000910     05  WS-RISK-SCORE             PIC S9(3)V99.
000920     05  WS-OVERALL-RISK           PIC X(6).
000930     05  FILLER                    PIC X(8).
000940
000950* NUMERIC-EDIT VIEW OF THE RATING-RESULT AREA, KEPT SO A
000960* PROGRAMMER TRACING A BAD RISK SCORE CAN DUMP THE AREA AND
000970* SEE THE DIGITS WITHOUT UNSTRINGING THE ALPHA FIELDS.  2006-09-05
000980* LMR TOOK COMP-3 OFF THE SCORE/RATIO WORK FIELDS IN THIS AND THE
000990* TWO GROUPS BELOW - THESE ARE PER-STOCK WORK VALUES, NOT
001000* COUNTERS OR ACCUMULATORS.                            REQ 8166
001010 01  WS-RATING-RESULT-DUMP REDEFINES WS-RATING-RESULT-AREA.
001020     05  FILLER                    PIC X(36).
001030     05  WS-RISK-SCORE-DUMP        PIC S9(3)V99.
001040     05  FILLER                    PIC X(14).
001050
001060* TWO ALTERNATE VIEWS OF THE INTRINSIC-VALUE WORK AREA - THE
001070* MAIN GRAHAM-FORMULA VIEW AND A REDEFINE USED WHEN ONE OF THE
001080* TWO STANDBY METHODS (ASSET-BASED / EARNINGS-BASED) IS
001090* EXERCISED FOR COMPARISON OR AUDIT.
001100 01  WS-IV-WORK-AREA.
001110     05  WS-IV-GRAHAM              PIC S9(9)V99.
001120     05  FILLER                    PIC X(11).
001130 01  WS-IV-ALT-METHODS REDEFINES WS-IV-WORK-AREA.
001140     05  WS-IV-ASSET-BASED         PIC S9(9)V99.
001150     05  WS-IV-EARNINGS-BASED      PIC S9(9)V99.
001160
001170 01  WS-MARKET-CODE-AREA           PIC X(2).
001180
001190 01  WS-SCORE-WORK-AREA.
001200     05  WS-SAFETY-MARGIN          PIC S9(5)V99.
001210     05  WS-SCORE-FIN-HEALTH       PIC S9(3).
001220     05  WS-SCORE-PROFIT           PIC S9(3).
001230     05  WS-SCORE-VALUATION        PIC S9(3).
001240     05  WS-SCORE-SAFETY           PIC S9(3).
001250     05  WS-SCORE-TOTAL            PIC S9(3).
001260     05  WS-CASHFLOW-RATIO         PIC S9(5)V9999.
001270     05  FILLER                    PIC X(4).
001280
001290* COMBINED-SCORE VIEW OF THE SAME WORK AREA - THE FOUR
001300* 0-25 COMPONENT SCORES PACKED AS ONE GROUP FOR THE TALLY
001310* ROUTINE, SO 270-TALLY-TOTALS-RTN CAN PICK UP WS-SCORE-TOTAL
001320* WITHOUT STEPPING THROUGH EACH COMPONENT FIELD NAME.
001330 01  WS-SCORE-COMPONENT-VIEW REDEFINES WS-SCORE-WORK-AREA.
001340     05  FILLER                    PIC X(7).
001350     05  WS-SCORE-COMPONENTS      PIC S9(3)
001360                                   OCCURS 4 TIMES.
001370     05  FILLER                    PIC X(16).
001380
001390 01  WS-REPORT-HEADING-DATE        PIC X(10).
001400
001410 01  WS-MISC-COUNTERS.
001420     05  WS-LINE-COUNT             PIC 9(5) COMP.
001430     05  FILLER                    PIC X(4).
001440
001450 01  WS-RPT-DUMMY-ARG              PIC X(80) VALUE SPACES.
001460
001470 LINKAGE SECTION.
001480
001490 PROCEDURE DIVISION.
001500*-----------------------------------------------------------
001510 000-MAIN-RTN.
001520     PERFORM 100-OPEN-FILES-RTN
001530     PERFORM 150-READ-STOCK-RTN
001540     PERFORM 200-PROCESS-STOCK-RTN THRU 200-EXIT
001550         UNTIL GR-EOF
001560     PERFORM 800-CALL-REPORT-RTN
001570     PERFORM 900-WRAP-UP-RTN
001580     GOBACK
001590     .
001600
001610*-----------------------------------------------------------
001620 100-OPEN-FILES-RTN.
001630     INITIALIZE GR-CONTROL-TOTALS
001640     OPEN INPUT  STOCK-FILE
001650     OPEN OUTPUT ANALYSIS-FILE
001660     OPEN OUTPUT REPORT-FILE
001670     IF NOT WS-STOCK-OK
001680         DISPLAY 'GRANALYZ - STOCK-FILE OPEN FAILED, STATUS = '
001690                 WS-STOCK-FILE-STATUS
001700         MOVE 'Y' TO GR-EOF-SW
001710     END-IF
001720     .
001730
001740*-----------------------------------------------------------
001750 150-READ-STOCK-RTN.
001760     READ STOCK-FILE
001770         AT END
001780             MOVE 'Y' TO GR-EOF-SW
001790         NOT AT END
001800             ADD 1 TO GR-RECS-READ
001810     END-READ
001820     .
001830
001840*-----------------------------------------------------------
001850 200-PROCESS-STOCK-RTN.
001860     INITIALIZE ANALYSIS-OUTPUT
001870     MOVE STK-CODE             TO ANL-CODE
001880     MOVE STK-NAME             TO ANL-NAME
001890     MOVE STK-CURRENT-PRICE    TO ANL-CURRENT-PRICE
001900
001910     CALL 'GRSTKMST' USING STK-CODE WS-MARKET-CODE-AREA
001920     MOVE WS-MARKET-CODE-AREA TO ANL-MARKET
001930
001940     PERFORM 210-APPLY-FILTER-RTN
001950
001960     IF GR-FILTER-PASSED
001970         MOVE 'Y' TO ANL-PASS-FILTER
001980         ADD 1 TO GR-RECS-PASSED
001990         PERFORM 220-CALC-INTRINSIC-RTN
002000         PERFORM 230-CALC-SAFETY-MARGIN-RTN
002010         PERFORM 240-SCORE-FIN-HEALTH-RTN
002020         PERFORM 241-SCORE-PROFIT-RTN
002030         PERFORM 242-SCORE-VALUATION-RTN
002040         PERFORM 243-SCORE-SAFETY-RTN
002050         COMPUTE WS-SCORE-TOTAL = WS-SCORE-FIN-HEALTH +
002060                 WS-SCORE-PROFIT + WS-SCORE-VALUATION +
002070                 WS-SCORE-SAFETY
002080         PERFORM 244-SET-RECOMMEND-RTN
002090         PERFORM 245-SET-RISK-LEVEL-RTN
002100         ADD WS-SCORE-TOTAL TO GR-SCORE-SUM
002110     ELSE
002120         MOVE 'N'          TO ANL-PASS-FILTER
002130         MOVE ZERO         TO ANL-INTRINSIC-VALUE
002140         MOVE -100.00      TO ANL-SAFETY-MARGIN
002150         MOVE ZERO         TO ANL-SCORE-FIN-HEALTH
002160                              ANL-SCORE-PROFIT
002170                              ANL-SCORE-VALUATION
002180                              ANL-SCORE-SAFETY
002190                              ANL-GRAHAM-SCORE
002200         SET ANL-REC-AVOID TO TRUE
002210         SET ANL-RISK-HIGH TO TRUE
002220         ADD 1 TO GR-RECS-FAILED
002230     END-IF
002240
002250     PERFORM 260-CALL-FIN-RISK-RTN
002260     PERFORM 270-TALLY-TOTALS-RTN
002270     PERFORM 280-WRITE-ANALYSIS-RTN
002280     PERFORM 150-READ-STOCK-RTN
002290     .
002300 200-EXIT.
002310     EXIT.
002320
002330*-----------------------------------------------------------
002340*  RULE B1 - PRELIMINARY FILTER, ALL SIX TESTS MUST HOLD.
002350*-----------------------------------------------------------
002360 210-APPLY-FILTER-RTN.
002370     SET GR-FILTER-PASSED TO TRUE
002380     IF STK-TOTAL-MKT-CAP < GR-MKT-CAP-FLOOR
002390         SET GR-FILTER-FAILED TO TRUE
002400     END-IF
002410     IF NOT (STK-PE-RATIO > ZERO AND
002420             STK-PE-RATIO <= GR-PE-CEILING)
002430         SET GR-FILTER-FAILED TO TRUE
002440     END-IF
002450     IF NOT (STK-PB-RATIO > ZERO AND
002460             STK-PB-RATIO <= GR-PB-CEILING)
002470         SET GR-FILTER-FAILED TO TRUE
002480     END-IF
002490     IF STK-ROE < GR-ROE-FLOOR
002500         SET GR-FILTER-FAILED TO TRUE
002510     END-IF
002520     IF NOT (STK-DEBT-RATIO >= ZERO AND
002530             STK-DEBT-RATIO <= GR-DEBT-CEILING)
002540         SET GR-FILTER-FAILED TO TRUE
002550     END-IF
002560     IF STK-EPS NOT > ZERO
002570         SET GR-FILTER-FAILED TO TRUE
002580     END-IF
002590     .
002600
002610*-----------------------------------------------------------
002620*  RULE B2 - SIMPLIFIED GRAHAM INTRINSIC VALUE.
002630*  IV = EPS X (8.5 + 2G) X 4.4 / 0.044, WHICH REDUCES TO
002640*  EPS X (8.5 + 2G) X 100 SINCE 4.4 / 0.044 = 100 EXACTLY.
002650*  G IS STK-NET-PROFIT-YOY EXPRESSED AS A PERCENT.
002660*-----------------------------------------------------------
002670 220-CALC-INTRINSIC-RTN.
002680     IF STK-EPS NOT > ZERO
002690         MOVE ZERO TO WS-IV-GRAHAM
002700     ELSE
002710         COMPUTE GR-W1-GROWTH-PCT =
002720                 STK-NET-PROFIT-YOY * 100
002730         COMPUTE WS-IV-GRAHAM ROUNDED =
002740                 STK-EPS * (8.5 + (2 * GR-W1-GROWTH-PCT)) * 100
002750         IF WS-IV-GRAHAM < ZERO
002760             MOVE ZERO TO WS-IV-GRAHAM
002770         END-IF
002780     END-IF
002790     MOVE WS-IV-GRAHAM TO ANL-INTRINSIC-VALUE
002800     .
002810
002820*-----------------------------------------------------------
002830*  STANDBY METHOD 1 OF 2 - ASSET-BASED, NOT USED BY THE MAIN
002840*  FLOW.  KEPT CALLABLE FOR THE QUARTERLY METHOD-COMPARISON
002850*  RUN (SEE GRANALYZ RUNBOOK).  IV = BVPS X 1.2.
002860*-----------------------------------------------------------
002870 221-CALC-IV-ASSET-RTN.
002880     COMPUTE WS-IV-ASSET-BASED ROUNDED = STK-BVPS * 1.2
002890     .
002900 221-EXIT.
002910     EXIT.
002920
002930*-----------------------------------------------------------
002940*  STANDBY METHOD 2 OF 2 - EARNINGS-BASED, NOT USED BY THE
002950*  MAIN FLOW.  IV = EPS X (15 + G), G = YOY PERCENT.
002960*-----------------------------------------------------------
002970 222-CALC-IV-EARNINGS-RTN.
002980     IF STK-EPS NOT > ZERO
002990         MOVE ZERO TO WS-IV-EARNINGS-BASED
003000     ELSE
003010         COMPUTE GR-W1-GROWTH-PCT = STK-NET-PROFIT-YOY * 100
003020         COMPUTE WS-IV-EARNINGS-BASED ROUNDED =
003030                 STK-EPS * (15 + GR-W1-GROWTH-PCT)
003040     END-IF
003050     .
003060 222-EXIT.
003070     EXIT.
003080
003090*-----------------------------------------------------------
003100*  RULE B3 - SAFETY MARGIN PERCENT.
003110*-----------------------------------------------------------
003120 230-CALC-SAFETY-MARGIN-RTN.
003130     IF WS-IV-GRAHAM NOT > ZERO
003140         MOVE -100.00 TO WS-SAFETY-MARGIN
003150     ELSE
003160         COMPUTE WS-SAFETY-MARGIN ROUNDED =
003170             (WS-IV-GRAHAM - STK-CURRENT-PRICE) /
003180              WS-IV-GRAHAM * 100
003190     END-IF
003200     MOVE WS-SAFETY-MARGIN TO ANL-SAFETY-MARGIN
003210     .
003220
003230*-----------------------------------------------------------
003240*  RULE B4.1 - FINANCIAL HEALTH, 0-25.
003250*-----------------------------------------------------------
003260 240-SCORE-FIN-HEALTH-RTN.
003270     MOVE ZERO TO WS-SCORE-FIN-HEALTH
003280
003290     EVALUATE TRUE
003300         WHEN STK-CURRENT-RATIO >= 2
003310             ADD 5 TO WS-SCORE-FIN-HEALTH
003320         WHEN STK-CURRENT-RATIO >= 1.5
003330             ADD 3 TO WS-SCORE-FIN-HEALTH
003340         WHEN STK-CURRENT-RATIO >= 1
003350             ADD 1 TO WS-SCORE-FIN-HEALTH
003360     END-EVALUATE
003370
003380     EVALUATE TRUE
003390         WHEN STK-QUICK-RATIO >= 1
003400             ADD 5 TO WS-SCORE-FIN-HEALTH
003410         WHEN STK-QUICK-RATIO >= 0.8
003420             ADD 3 TO WS-SCORE-FIN-HEALTH
003430     END-EVALUATE
003440
003450     EVALUATE TRUE
003460         WHEN STK-DEBT-RATIO <= 0.3
003470             ADD 5 TO WS-SCORE-FIN-HEALTH
003480         WHEN STK-DEBT-RATIO <= 0.5
003490             ADD 3 TO WS-SCORE-FIN-HEALTH
003500         WHEN STK-DEBT-RATIO <= 0.6
003510             ADD 1 TO WS-SCORE-FIN-HEALTH
003520     END-EVALUATE
003530
003540     IF STK-OPER-CASH-FLOW > ZERO AND STK-NET-PROFIT > ZERO
003550         COMPUTE WS-CASHFLOW-RATIO ROUNDED =
003560                 STK-OPER-CASH-FLOW / STK-NET-PROFIT
003570         EVALUATE TRUE
003580             WHEN WS-CASHFLOW-RATIO >= 1.2
003590                 ADD 5 TO WS-SCORE-FIN-HEALTH
003600             WHEN WS-CASHFLOW-RATIO >= 0.8
003610                 ADD 3 TO WS-SCORE-FIN-HEALTH
003620         END-EVALUATE
003630     END-IF
003640
003650     IF STK-DEBT-RATIO < 0.3
003660         ADD 5 TO WS-SCORE-FIN-HEALTH
003670     ELSE
003680         IF STK-DEBT-RATIO < 0.5
003690             ADD 3 TO WS-SCORE-FIN-HEALTH
003700         END-IF
003710     END-IF
003720
003730     IF WS-SCORE-FIN-HEALTH > 25
003740         MOVE 25 TO WS-SCORE-FIN-HEALTH
003750     END-IF
003760     MOVE WS-SCORE-FIN-HEALTH TO ANL-SCORE-FIN-HEALTH
003770     .
003780
003790*-----------------------------------------------------------
003800*  RULE B4.2 - PROFITABILITY, 0-25.
003810*-----------------------------------------------------------
003820 241-SCORE-PROFIT-RTN.
003830     MOVE ZERO TO WS-SCORE-PROFIT
003840
003850     EVALUATE TRUE
003860         WHEN STK-ROE >= 0.20
003870             ADD 8 TO WS-SCORE-PROFIT
003880         WHEN STK-ROE >= 0.15
003890             ADD 6 TO WS-SCORE-PROFIT
003900         WHEN STK-ROE >= 0.10
003910             ADD 4 TO WS-SCORE-PROFIT
003920     END-EVALUATE
003930
003940     EVALUATE TRUE
003950         WHEN STK-NET-MARGIN >= 0.15
003960             ADD 8 TO WS-SCORE-PROFIT
003970         WHEN STK-NET-MARGIN >= 0.10
003980             ADD 6 TO WS-SCORE-PROFIT
003990         WHEN STK-NET-MARGIN >= 0.05
004000             ADD 3 TO WS-SCORE-PROFIT
004010     END-EVALUATE
004020
004030     EVALUATE TRUE
004040         WHEN STK-GROSS-MARGIN >= 0.40
004050             ADD 5 TO WS-SCORE-PROFIT
004060         WHEN STK-GROSS-MARGIN >= 0.30
004070             ADD 3 TO WS-SCORE-PROFIT
004080     END-EVALUATE
004090
004100     IF STK-NET-PROFIT-YOY > ZERO
004110         EVALUATE TRUE
004120             WHEN STK-NET-PROFIT-YOY >= 0.20
004130                 ADD 4 TO WS-SCORE-PROFIT
004140             WHEN STK-NET-PROFIT-YOY >= 0.10
004150                 ADD 3 TO WS-SCORE-PROFIT
004160             WHEN OTHER
004170                 ADD 2 TO WS-SCORE-PROFIT
004180         END-EVALUATE
004190     END-IF
004200
004210     IF WS-SCORE-PROFIT > 25
004220         MOVE 25 TO WS-SCORE-PROFIT
004230     END-IF
004240     MOVE WS-SCORE-PROFIT TO ANL-SCORE-PROFIT
004250     .
004260
004270*-----------------------------------------------------------
004280*  RULE B4.3 - VALUATION, 0-25 (PE, PB, PEG).
004290*-----------------------------------------------------------
004300 242-SCORE-VALUATION-RTN.
004310     MOVE ZERO TO WS-SCORE-VALUATION
004320
004330     IF STK-PE-RATIO > ZERO
004340         EVALUATE TRUE
004350             WHEN STK-PE-RATIO <= 10
004360                 ADD 8 TO WS-SCORE-VALUATION
004370             WHEN STK-PE-RATIO <= 15
004380                 ADD 6 TO WS-SCORE-VALUATION
004390             WHEN STK-PE-RATIO <= 20
004400                 ADD 4 TO WS-SCORE-VALUATION
004410             WHEN STK-PE-RATIO <= 25
004420                 ADD 2 TO WS-SCORE-VALUATION
004430         END-EVALUATE
004440     END-IF
004450
004460     IF STK-PB-RATIO > ZERO
004470         EVALUATE TRUE
004480             WHEN STK-PB-RATIO <= 1
004490                 ADD 8 TO WS-SCORE-VALUATION
004500             WHEN STK-PB-RATIO <= 1.5
004510                 ADD 6 TO WS-SCORE-VALUATION
004520             WHEN STK-PB-RATIO <= 2
004530                 ADD 4 TO WS-SCORE-VALUATION
004540             WHEN STK-PB-RATIO <= 3
004550                 ADD 2 TO WS-SCORE-VALUATION
004560         END-EVALUATE
004570     END-IF
004580
004590     IF STK-EPS > ZERO AND STK-NET-PROFIT-YOY > ZERO
004600                   AND STK-PE-RATIO > ZERO
004610         COMPUTE GR-W1-PEG ROUNDED =
004620             STK-PE-RATIO / (STK-NET-PROFIT-YOY * 100)
004630         EVALUATE TRUE
004640             WHEN GR-W1-PEG <= 0.8
004650                 ADD 9 TO WS-SCORE-VALUATION
004660             WHEN GR-W1-PEG <= 1.0
004670                 ADD 7 TO WS-SCORE-VALUATION
004680             WHEN GR-W1-PEG <= 1.5
004690                 ADD 4 TO WS-SCORE-VALUATION
004700         END-EVALUATE
004710     END-IF
004720
004730     IF WS-SCORE-VALUATION > 25
004740         MOVE 25 TO WS-SCORE-VALUATION
004750     END-IF
004760     MOVE WS-SCORE-VALUATION TO ANL-SCORE-VALUATION
004770     .
004780
004790*-----------------------------------------------------------
004800*  RULE B4.4 - SAFETY MARGIN SCORE, 0-25.
004810*-----------------------------------------------------------
004820 243-SCORE-SAFETY-RTN.
004830     EVALUATE TRUE
004840         WHEN WS-SAFETY-MARGIN >= 50
004850             MOVE 25 TO WS-SCORE-SAFETY
004860         WHEN WS-SAFETY-MARGIN >= 40
004870             MOVE 20 TO WS-SCORE-SAFETY
004880         WHEN WS-SAFETY-MARGIN >= 30
004890             MOVE 15 TO WS-SCORE-SAFETY
004900         WHEN WS-SAFETY-MARGIN >= 20
004910             MOVE 10 TO WS-SCORE-SAFETY
004920         WHEN WS-SAFETY-MARGIN >= 10
004930             MOVE 5 TO WS-SCORE-SAFETY
004940         WHEN OTHER
004950             MOVE ZERO TO WS-SCORE-SAFETY
004960     END-EVALUATE
004970     MOVE WS-SCORE-SAFETY TO ANL-SCORE-SAFETY
004980     .
004990
005000*-----------------------------------------------------------
005010*  RULE B4.5 - RECOMMENDATION.
005020*-----------------------------------------------------------
005030 244-SET-RECOMMEND-RTN.
005040     MOVE WS-SCORE-TOTAL TO ANL-GRAHAM-SCORE
005050     EVALUATE TRUE
005060         WHEN WS-SCORE-TOTAL >= 90 AND WS-SAFETY-MARGIN >= 30
005070             SET ANL-REC-STRONG-BUY TO TRUE
005080         WHEN WS-SCORE-TOTAL >= 75 AND WS-SAFETY-MARGIN >= 20
005090             SET ANL-REC-BUY TO TRUE
005100         WHEN WS-SCORE-TOTAL >= 60 AND WS-SAFETY-MARGIN >= 10
005110             SET ANL-REC-CONSIDER TO TRUE
005120         WHEN OTHER
005130             SET ANL-REC-AVOID TO TRUE
005140     END-EVALUATE
005150     .
005160
005170*-----------------------------------------------------------
005180*  RULE B4.6 - RISK LEVEL FROM SCORE.
005190*-----------------------------------------------------------
005200 245-SET-RISK-LEVEL-RTN.
005210     EVALUATE TRUE
005220         WHEN WS-SCORE-TOTAL >= 75
005230             SET ANL-RISK-LOW TO TRUE
005240         WHEN WS-SCORE-TOTAL >= 60
005250             SET ANL-RISK-MEDIUM TO TRUE
005260         WHEN OTHER
005270             SET ANL-RISK-HIGH TO TRUE
005280     END-EVALUATE
005290     .
005300
005310*-----------------------------------------------------------
005320*  B6/B7 RUN UNCONDITIONALLY, EVEN WHEN THE FILTER FAILED.
005330*-----------------------------------------------------------
005340 260-CALL-FIN-RISK-RTN.
005350     CALL 'GRFINRSK' USING STOCK-INPUT WS-RATING-RESULT-AREA
005360     MOVE WS-PROFIT-RATING  TO ANL-PROFIT-RATING
005370     MOVE WS-SOLV-RATING    TO ANL-SOLV-RATING
005380     MOVE WS-GROWTH-RATING  TO ANL-GROWTH-RATING
005390     MOVE WS-RISK-SCORE     TO ANL-RISK-SCORE
005400     MOVE WS-OVERALL-RISK   TO ANL-OVERALL-RISK
005410     .
005420
005430*-----------------------------------------------------------
005440 270-TALLY-TOTALS-RTN.
005450     EVALUATE TRUE
005460         WHEN ANL-REC-STRONG-BUY
005470             ADD 1 TO GR-CNT-STRONG-BUY
005480         WHEN ANL-REC-BUY
005490             ADD 1 TO GR-CNT-BUY
005500         WHEN ANL-REC-CONSIDER
005510             ADD 1 TO GR-CNT-CONSIDER
005520         WHEN OTHER
005530             ADD 1 TO GR-CNT-AVOID
005540     END-EVALUATE
005550
005560     EVALUATE TRUE
005570         WHEN ANL-RISK-LOW
005580             ADD 1 TO GR-CNT-RISK-LOW
005590         WHEN ANL-RISK-MEDIUM
005600             ADD 1 TO GR-CNT-RISK-MEDIUM
005610         WHEN OTHER
005620             ADD 1 TO GR-CNT-RISK-HIGH
005630     END-EVALUATE
005640     .
005650
005660*-----------------------------------------------------------
005670 280-WRITE-ANALYSIS-RTN.
005680     WRITE ANALYSIS-OUTPUT
005690     CALL 'GRREPORT' USING 'D' ANALYSIS-OUTPUT WS-RPT-DUMMY-ARG
005700                                PRINT-LINE-REC
005710     WRITE PRINT-LINE-REC
005720     .
005730
005740*-----------------------------------------------------------
005750 800-CALL-REPORT-RTN.
005760     IF GR-RECS-PASSED > ZERO
005770         COMPUTE GR-SCORE-AVG ROUNDED =
005780                 GR-SCORE-SUM / GR-RECS-PASSED
005790     ELSE
005800         MOVE ZERO TO GR-SCORE-AVG
005810     END-IF
005820     CALL 'GRREPORT' USING 'T' GR-CONTROL-TOTALS
005830                                WS-RPT-DUMMY-ARG
005840                                PRINT-LINE-REC
005850     WRITE PRINT-LINE-REC
005860* 2006-09-06 LMR - SECOND CONTROL-TOTALS CARD, LINE TYPE 'R'.
005870* GR-CONTROL-TOTALS ALREADY CARRIES THE RECORDS READ/PASSED/
005880* FAILED AND RISK LOW/MED/HIGH COUNTS IN THE SAME LAYOUT GRREPORT
005890* EXPECTS ON LK-REC1-TOTALS - NO NEW DATA ITEM NEEDED, JUST THE
005900* SECOND CALL/WRITE PAIR.                              REQ 8167
005910     CALL 'GRREPORT' USING 'R' GR-CONTROL-TOTALS
005920                                WS-RPT-DUMMY-ARG
005930                                PRINT-LINE-REC
005940     WRITE PRINT-LINE-REC
005950     .
005960
005970*-----------------------------------------------------------
005980 900-WRAP-UP-RTN.
005990     CLOSE STOCK-FILE
006000     CLOSE ANALYSIS-FILE
006010     CLOSE REPORT-FILE
006020     .
006030
006040 END PROGRAM GRANALYZ.
