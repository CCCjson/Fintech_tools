000010*****************************************************************
000020*   GRINDIN  -  INDUSTRY INDEX INPUT RECORD LAYOUT             *
000030*   ONE RECORD PER INDUSTRY, READ FROM INDUSTRY-FILE BY        *
000040*   GRINDUST.  FILE IS SMALL - LOADED ENTIRELY INTO THE        *
000050*   GR-INDUSTRY-TABLE IN WORKING-STORAGE.                       *
000060*-----------------------------------------------------------*
000070* 1996-01-18 PDM  INITIAL VERSION                    REQ 4471 *
000080* 2002-05-20 PDM  ADDED TURNOVER AMOUNT FOR HOT-SCORE REQ 7340 *
000090*****************************************************************
000100 01  INDUSTRY-INPUT.
000110     05  IND-CODE                  PIC X(10).
000120     05  IND-NAME                  PIC X(20).
000130     05  IND-PE-RATIO              PIC S9(5)V99
000140                                    SIGN IS LEADING SEPARATE.
000150     05  IND-PB-RATIO              PIC S9(3)V99
000160                                    SIGN IS LEADING SEPARATE.
000170     05  IND-PRICE-CHANGE          PIC S9(3)V99
000180                                    SIGN IS LEADING SEPARATE.
000190     05  IND-TURNOVER              PIC S9(15)V99
000200                                    SIGN IS LEADING SEPARATE.
000210     05  FILLER                    PIC X(12).
