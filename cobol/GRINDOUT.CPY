000010*****************************************************************
000020*   GRINDOUT  -  INDUSTRY ANALYSIS OUTPUT RECORD LAYOUT        *
000030*   ONE RECORD PER INDUSTRY, WRITTEN TO INDOUT-FILE BY         *
000040*   GRINDUST AFTER THE CLASSIFY AND HOT-SCORE PASSES.           *
000050*-----------------------------------------------------------*
000060* 1996-01-18 PDM  INITIAL VERSION                    REQ 4471 *
000070* 2002-05-20 PDM  ADDED HOT-RANK FOR TOP-10 LIST      REQ 7340 *
000080*****************************************************************
000090 01  INDUSTRY-OUTPUT.
000100     05  INDO-CODE                 PIC X(10).
000110     05  INDO-NAME                 PIC X(20).
000120     05  INDO-VALUATION-CLASS      PIC X(12).
000130         88  INDO-UNDERVALUED          VALUE 'UNDERVALUED'.
000140         88  INDO-OVERVALUED           VALUE 'OVERVALUED'.
000150         88  INDO-FAIR                 VALUE 'FAIR'.
000160         88  INDO-NO-PE                VALUE 'NO-PE'.
000170     05  INDO-HOT-SCORE            PIC S9(7)V9(4)
000180                                    SIGN IS LEADING SEPARATE.
000190     05  INDO-HOT-RANK             PIC 9(4).
000200     05  FILLER                    PIC X(12).
